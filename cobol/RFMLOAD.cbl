000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RFMLOAD.
000300 AUTHOR.        R K HASKINS.
000400 INSTALLATION.  MERCHANTS DATA CENTER.
000500 DATE-WRITTEN.  03/12/87.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*                                                                *
001100*  RFMLOAD READS THE DAILY POS INVOICE-LINE EXTRACT (RFMTRAN),  *
001200*  SCREENS OUT CANCELLATIONS, BAD QUANTITIES/PRICES, MISSING     *
001300*  CUSTOMER NUMBERS AND EXACT-DUPLICATE LINES, DERIVES THE       *
001400*  EXTENDED LINE PRICE, AND WRITES THE SURVIVING LINES TO THE    *
001500*  CLEANED-TRANSACTION FILE (RFMCLN) FOR RFMCALC.  A RUN-        *
001600*  CONTROL RECORD (RFMCTL) CARRYING THE CLEANING AUDIT COUNTS    *
001700*  IS WRITTEN FOR RFMRPT'S ANALYSIS REPORT.                      *
001800*                                                                *
001900*  A STRUCTURALLY BAD LINE (UNPARSEABLE DATE OR NON-NUMERIC      *
002000*  QUANTITY/PRICE/CUSTOMER NUMBER) IS TREATED AS A FATAL FEED     *
002100*  ERROR -- THE RUN ABENDS RATHER THAN SKIP IT.  SEE 210.        *
002200*                                                                *
002300******************************************************************
002400*  MAINTENANCE LOG                                               *
002500*  ------------------------------------------------------------  *
002600*  03/12/87  RKH  ORIGINAL PROGRAM, CR-1987-114                  *
002700*  03/26/87  RKH  ADDED RFMCTL AUDIT RECORD OUTPUT               *
002800*  09/14/87  RKH  DUPLICATE CHECK WAS COMPARING THE EXTENDED     *
002900*                 PRICE TOO -- NOW COMPARES ONLY THE EIGHT       *
003000*                 ORIGINAL FEED FIELDS PER CR-1987-166           *
003100*  05/02/88  DMP  RAISED DUPLICATE TABLE FROM 8000 TO 20000      *
003200*                 ROWS -- OVERFLOWED ON THE APRIL SALE FEED      *
003300*  02/09/99  DMP  Y2K - INVOICE-DATE NOW CCYY-MM-DD ON THE FEED, *
003400*                 DROPPED THE WINDOWING LOGIC FOR 2-DIGIT YEARS  *
003500*  11/30/99  DMP  Y2K - RETESTED CENTURY ROLLOVER WITH A 12/31/99*
003600*                 THROUGH 01/01/2000 TEST DECK, NO CHANGES NEEDED*
003700*  06/18/01  TJO  ADDED RETENTION-RATE TO THE AUDIT RECORD, THE  *
003800*                 ANALYSTS WANTED IT NEXT TO REMOVAL-RATE        *
003900*  04/05/04  TJO  FATAL-DATA DISPLAY NOW SHOWS THE RECORD COUNT  *
004000*                 AT ABEND, PER HELP DESK TICKET 40412          *
004100******************************************************************
004200*  FIELD-NAME PREFIX KEY, FOR ANYONE NEW TO THIS PROGRAM:         *
004300*    RT-  RAW FIELDS OFF THE INCOMING RFMTRAN TRANSACTION RECORD  *
004400*    CL-  FIELDS ON THE OUTGOING RFMCLN CLEANED-TRANSACTION       *
004500*         RECORD (RAW FIELDS PLUS THE DERIVED TOTAL-PRICE)        *
004600*    CT-  FIELDS ON THE RFMCTL RUN-CONTROL/AUDIT RECORD           *
004700*    WS-  WORKING-STORAGE, LOCAL TO THIS PROGRAM, NEVER WRITTEN   *
004800*         TO A FILE                                               *
004900*  THE SAME KEY (WITH RFMCALC'S CO-/SRT- AND RFMRPT'S SEG-/RF-    *
005000*  PREFIXES ADDED) APPLIES ACROSS ALL FOUR RFM PROGRAMS.          *
005100******************************************************************
005200*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.   IBM-390.
005600 OBJECT-COMPUTER.   IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900*
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200
006300     SELECT TRANSIN ASSIGN TO UT-S-TRANSIN
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS  IS WS-TRANSIN-STATUS.
006600
006700     SELECT TRANCLN ASSIGN TO UT-S-TRANCLN
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS  IS WS-TRANCLN-STATUS.
007000
007100     SELECT RUNCTL1 ASSIGN TO UT-S-RUNCTL1
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS  IS WS-RUNCTL1-STATUS.
007400*
007500 DATA DIVISION.
007600 FILE SECTION.
007700
007800 FD  TRANSIN
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 120 CHARACTERS
008200     DATA RECORD IS RFMTRAN-REC.
008300 COPY RFMTRAN.
008400
008500 FD  TRANCLN
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 129 CHARACTERS
008900     DATA RECORD IS RFMCLN-REC.
009000 COPY RFMCLN.
009100
009200 FD  RUNCTL1
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 120 CHARACTERS
009600     DATA RECORD IS RFMCTL-REC.
009700 COPY RFMCTL.
009800*
009900 WORKING-STORAGE SECTION.
010000
010100*    WS-EOF-TRANSIN-SW DRIVES THE MAIN READ LOOP IN 000-MAINLINE.
010200*    WS-RECORD-OK-SW IS RESET 'YES' AT THE TOP OF EVERY TRANSACTION
010300*    AND FLIPPED TO 'NO ' BY WHICHEVER CLEANING STEP REJECTS THE
010400*    LINE -- ONCE IT IS 'NO ' NONE OF THE REMAINING STEPS RUN.
010500 01  PROGRAM-INDICATOR-SWITCHES.
010600     05  WS-EOF-TRANSIN-SW        PIC X(3)    VALUE 'NO '.
010700         88  EOF-TRANSIN                       VALUE 'YES'.
010800     05  WS-RECORD-OK-SW          PIC X(3)    VALUE SPACES.
010900         88  RECORD-OK                         VALUE 'YES'.
011000         88  RECORD-REJECTED                   VALUE 'NO '.
011100
011200*    FILE STATUS CODES -- NOT INTERROGATED ANYWHERE IN THIS BUILD,
011300*    BUT LEFT ADDRESSABLE FOR WHOEVER EVENTUALLY ADDS THE I/O ERROR
011400*    HANDLING RFMSYS STANDARDS CALLS FOR ON EVERY SEQUENTIAL FILE.
011500 01  WS-FILE-STATUS-CODES.
011600     05  WS-TRANSIN-STATUS        PIC X(2)    VALUE SPACES.
011700     05  WS-TRANCLN-STATUS        PIC X(2)    VALUE SPACES.
011800     05  WS-RUNCTL1-STATUS        PIC X(2)    VALUE SPACES.
011900
012000 01  WS-ACCUMULATORS.
012100     05  WS-ORIGINAL-CTR          PIC 9(9)  COMP VALUE ZERO.
012200     05  WS-CANCELLED-CTR         PIC 9(9)  COMP VALUE ZERO.
012300     05  WS-INVALID-QTY-CTR       PIC 9(9)  COMP VALUE ZERO.
012400     05  WS-INVALID-PRICE-CTR     PIC 9(9)  COMP VALUE ZERO.
012500     05  WS-MISSING-CUST-CTR      PIC 9(9)  COMP VALUE ZERO.
012600     05  WS-DUPLICATE-CTR         PIC 9(9)  COMP VALUE ZERO.
012700     05  WS-FINAL-CTR             PIC 9(9)  COMP VALUE ZERO.
012800*    950-TERMINATE WALKS THE COUNTERS ABOVE AS A TABLE SO THE RUN-
012900*    TOTALS DISPLAY IS ONE LOOP INSTEAD OF SEVEN REPEATED PARAGRAPHS.
013000 01  WS-ACCUM-TABLE REDEFINES WS-ACCUMULATORS.
013100     05  WS-ACCUM-ENTRY  PIC 9(9) COMP OCCURS 7 TIMES
013200                          INDEXED BY WS-ACCUM-IDX.
013300
013400*    LABELS FOR THE RUN-TOTALS DISPLAY, IN THE SAME ORDER AS THE
013500*    COUNTERS IN WS-ACCUMULATORS ABOVE.
013600 01  WS-ACCUM-LABELS.
013700     05  FILLER  PIC X(34) VALUE 'ORIGINAL TRANSACTIONS READ'.
013800     05  FILLER  PIC X(34) VALUE 'CANCELLED REMOVED'.
013900     05  FILLER  PIC X(34) VALUE 'INVALID QUANTITY REMOVED'.
014000     05  FILLER  PIC X(34) VALUE 'INVALID PRICE REMOVED'.
014100     05  FILLER  PIC X(34) VALUE 'MISSING CUSTOMER REMOVED'.
014200     05  FILLER  PIC X(34) VALUE 'DUPLICATES REMOVED'.
014300     05  FILLER  PIC X(34) VALUE 'FINAL TRANSACTIONS WRITTEN'.
014400 01  WS-ACCUM-LABEL-TABLE REDEFINES WS-ACCUM-LABELS.
014500     05  WS-ACCUM-LABEL-ENTRY  PIC X(34) OCCURS 7 TIMES.
014600*    REMOVAL-RATE AND RETENTION-RATE GO OUT ON THE RFMCTL AUDIT
014700*    RECORD FOR RFMRPT'S ANALYSIS REPORT -- THEY ARE WHAT LETS
014800*    THE ANALYSTS SEE AT A GLANCE HOW MUCH OF A DAY'S FEED SURVIVED
014900*    THE CLEANING CASCADE WITHOUT HAVING TO ADD UP THE COUNTERS.
015000 01  WS-RATE-FIELDS.
015100     05  WS-REMOVED-TOTAL         PIC S9(9)V99  COMP-3 VALUE ZERO.
015200     05  WS-REMOVAL-RATE          PIC 9(3)V99   VALUE ZERO.
015300     05  WS-RETENTION-RATE        PIC 9(3)V99   VALUE ZERO.
015400
015500*    WS-TOTAL-PRICE-W HOLDS THE EXTENDED LINE PRICE (QUANTITY
015600*    TIMES UNIT PRICE) FOR THE CURRENT TRANSACTION ONLY -- IT IS
015700*    RECOMPUTED BY 260-DERIVE-TOTAL-PRICE ON EVERY RECORD AND
015800*    CARRIES NO VALUE BETWEEN TRANSACTIONS.
015900 01  WS-WORK-FIELDS.
016000     05  WS-TOTAL-PRICE-W         PIC S9(9)V99  COMP-3 VALUE ZERO.
016100
016200 01  WS-DUP-ROWS-USED             PIC 9(9) COMP VALUE ZERO.
016300*    DUPLICATE-DETECTION TABLE - HOLDS THE EIGHT ORIGINAL FEED
016400*    FIELDS OF EVERY LINE RETAINED SO FAR THIS RUN.  RAISED TO
016500*    20000 ROWS PER CR-1987-166 / 05/02/88 MAINTENANCE NOTE.
016600 01  WS-DUP-TABLE.
016700     05  WS-DUP-ENTRY  OCCURS 1 TO 20000 TIMES
016800                       DEPENDING ON WS-DUP-ROWS-USED
016900                       INDEXED BY WS-DUP-IDX.
017000         10  WS-DUP-IMAGE          PIC X(106).
017100*    THE RAW 106-BYTE IMAGE ABOVE IS WHAT GETS COMPARED FOR SPEED;
017200*    THIS REDEFINES BREAKS IT BACK OUT TO THE ORIGINAL FEED FIELDS
017300*    FOR ANYONE WHO HAS TO DEBUG A DUPLICATE-DETECTION PROBLEM.
017400         10  WS-DUP-IMAGE-R REDEFINES WS-DUP-IMAGE.
017500             15  WS-DUP-INVOICE-NO      PIC X(10).
017600             15  WS-DUP-STOCK-CODE      PIC X(10).
017700             15  WS-DUP-DESCRIPTION     PIC X(30).
017800             15  WS-DUP-QUANTITY        PIC S9(7).
017900             15  WS-DUP-INVOICE-DATE    PIC X(10).
018000             15  WS-DUP-UNIT-PRICE      PIC S9(7)V99.
018100             15  WS-DUP-CUSTOMER-ID     PIC X(10).
018200             15  WS-DUP-COUNTRY         PIC X(20).
018300
018400 01  DISPLAY-LINE.
018500     05  DISP-MESSAGE             PIC X(50).
018600     05  DISP-VALUE               PIC ZZZZZZZZ9.
018700*
018800 PROCEDURE DIVISION.
018900
019000******************************************************************
019100*                                                                *
019200*  000-MAINLINE IS THE WHOLE JOB IN FIVE LINES: INITIALIZE, READ  *
019300*  AND CLEAN EVERY TRANSACTION UNTIL END OF FILE, WRITE THE AUDIT *
019400*  RECORD FOR RFMRPT, DISPLAY THE RUN TOTALS, AND GO HOME.  EVERY *
019500*  PARAGRAPH BELOW THIS ONE IS REACHED BY A PERFORM ... THRU ...  *
019600*  -EXIT OUT OF THIS PARAGRAPH OR OUT OF 200-PROCESS-ONE-TRANS,   *
019700*  EXCEPT 990-ABEND WHICH IS REACHED ONLY BY GO TO (SEE 210).     *
019800*                                                                *
019900******************************************************************
020000 000-MAINLINE.
020100
020200     PERFORM 100-INITIALIZE THRU 100-EXIT.
020300     PERFORM 200-PROCESS-ONE-TRANS THRU 200-EXIT
020400         UNTIL EOF-TRANSIN.
020500     PERFORM 900-WRITE-AUDIT-RECORD THRU 900-EXIT.
020600     PERFORM 950-TERMINATE THRU 950-EXIT.
020700     MOVE ZERO TO RETURN-CODE.
020800     GOBACK.
020900
021000*    OPENS THE THREE FILES THIS PROGRAM TOUCHES AND PRIMES THE
021100*    READ-AHEAD SO 200-PROCESS-ONE-TRANS ALWAYS HAS A RECORD
021200*    WAITING FOR IT THE FIRST TIME IT IS PERFORMED.
021300 100-INITIALIZE.
021400
021500     OPEN INPUT  TRANSIN
021600          OUTPUT TRANCLN
021700          OUTPUT RUNCTL1.
021800     MOVE ZERO TO WS-DUP-ROWS-USED.
021900     PERFORM 800-READ-TRANS-FILE THRU 800-EXIT.
022000
022100 100-EXIT.
022200     EXIT.
022300
022400******************************************************************
022500*                                                                *
022600*  200-PROCESS-ONE-TRANS RUNS ONE TRANSACTION THROUGH THE WHOLE   *
022700*  CLEANING CASCADE, STEP BY STEP, IN THE ORDER THE ANALYSTS      *
022800*  SPECIFIED -- CANCELLATION CHECK, THEN QUANTITY, THEN PRICE,    *
022900*  THEN CUSTOMER NUMBER, THEN THE DUPLICATE CHECK, AND ONLY THEN  *
023000*  THE WRITE.  EACH STEP IS GUARDED BY "IF RECORD-OK" SO A LINE   *
023100*  REJECTED AT AN EARLY STEP NEVER REACHES A LATER ONE -- ONCE    *
023200*  WS-RECORD-OK-SW FLIPS TO 'NO ' IT STAYS THAT WAY FOR THE REST  *
023300*  OF THIS TRANSACTION.  210-VALIDATE-STRUCTURE RUNS UNCONDI-     *
023400*  TIONALLY, AHEAD OF THE CASCADE, BECAUSE A STRUCTURALLY BAD     *
023500*  LINE IS NOT A CLEANING REJECTION -- IT IS A FATAL FEED ERROR.  *
023600*                                                                *
023700******************************************************************
023800 200-PROCESS-ONE-TRANS.
023900
024000     ADD 1 TO WS-ORIGINAL-CTR.
024100     PERFORM 210-VALIDATE-STRUCTURE THRU 210-EXIT.
024200     MOVE 'YES' TO WS-RECORD-OK-SW.
024300     IF RECORD-OK
024400        PERFORM 220-CHECK-CANCELLED THRU 220-EXIT.
024500     IF RECORD-OK
024600        PERFORM 230-CHECK-QUANTITY THRU 230-EXIT.
024700     IF RECORD-OK
024800        PERFORM 240-CHECK-PRICE THRU 240-EXIT.
024900     IF RECORD-OK
025000        PERFORM 250-CHECK-CUSTOMER THRU 250-EXIT.
025100     IF RECORD-OK
025200        PERFORM 260-DERIVE-TOTAL-PRICE THRU 260-EXIT
025300        PERFORM 270-CHECK-DUPLICATE THRU 270-EXIT.
025400     IF RECORD-OK
025500        PERFORM 280-WRITE-CLEAN-RECORD THRU 280-EXIT.
025600     PERFORM 800-READ-TRANS-FILE THRU 800-EXIT.
025700
025800 200-EXIT.
025900     EXIT.
026000
026100******************************************************************
026200*                                                                *
026300*  210-VALIDATE-STRUCTURE -- FEED-LEVEL SANITY CHECKS.  THESE ARE *
026400*  NOT BUSINESS RULES, THEY ARE "CAN WE EVEN READ THIS LINE"      *
026500*  CHECKS: IS THE QUANTITY NUMERIC, IS THE UNIT PRICE NUMERIC, IS *
026600*  THE CUSTOMER NUMBER (WHEN PRESENT) NUMERIC, AND DOES THE       *
026700*  INVOICE DATE PARSE AS A REAL CALENDAR DATE.  RFMCALC AND       *
026800*  RFMRPT BOTH ASSUME EVERY RECORD ON TRANCLN PASSED THESE        *
026900*  CHECKS, SO THEY ARE NOT REPEATED DOWNSTREAM.                   *
027000*                                                                *
027100******************************************************************
027200 210-VALIDATE-STRUCTURE.
027300
027400*    A STRUCTURALLY INVALID LINE IS A FATAL FEED ERROR, NOT A
027500*    CLEANING REJECTION -- THE JOB ABENDS RATHER THAN SKIP IT.
027600     IF RT-QUANTITY NOT NUMERIC
027700        DISPLAY '** FATAL ** QUANTITY NOT NUMERIC, REC '
027800                WS-ORIGINAL-CTR
027900        GO TO 990-ABEND.
028000     IF RT-UNIT-PRICE NOT NUMERIC
028100        DISPLAY '** FATAL ** UNIT PRICE NOT NUMERIC, REC '
028200                WS-ORIGINAL-CTR
028300        GO TO 990-ABEND.
028400*    CUSTOMER-ID IS ALLOWED TO BE BLANK (SEE 250) BUT IF IT IS
028500*    PRESENT AT ALL IT HAD BETTER BE A NUMBER -- A NON-BLANK,
028600*    NON-NUMERIC CUSTOMER FIELD MEANS THE FEED ITSELF IS DAMAGED.
028700     IF RT-CUSTOMER-ID NOT = SPACES
028800            AND RT-CUSTOMER-ID-NUM NOT NUMERIC
028900        DISPLAY '** FATAL ** CUSTOMER ID NOT NUMERIC, REC '
029000                WS-ORIGINAL-CTR
029100        GO TO 990-ABEND.
029200     IF RT-INV-DATE-CCYY NOT NUMERIC
029300            OR RT-INV-DATE-MM NOT NUMERIC
029400            OR RT-INV-DATE-DD NOT NUMERIC
029500        DISPLAY '** FATAL ** INVOICE DATE NOT NUMERIC, REC '
029600                WS-ORIGINAL-CTR
029700        GO TO 990-ABEND.
029800     IF RT-INV-DATE-MM < 1 OR > 12
029900        DISPLAY '** FATAL ** INVOICE DATE MONTH INVALID, REC '
030000                WS-ORIGINAL-CTR
030100        GO TO 990-ABEND.
030200     IF RT-INV-DATE-DD < 1 OR > 31
030300        DISPLAY '** FATAL ** INVOICE DATE DAY INVALID, REC '
030400                WS-ORIGINAL-CTR
030500        GO TO 990-ABEND.
030600
030700 210-EXIT.
030800     EXIT.
030900
031000*    CLEANING STEP 1 -- INVOICE NUMBERS STARTING WITH 'C' ARE POS
031100*    CANCELLATION LINES, NOT SALES, AND ARE REMOVED BEFORE ANY OF
031200*    THE NUMERIC CHECKS BELOW SO A CANCELLED LINE'S ZERO/NEGATIVE
031300*    QUANTITY DOESN'T ALSO SHOW UP IN THE INVALID-QUANTITY COUNT.
031400 220-CHECK-CANCELLED.
031500
031600     IF RT-INVOICE-CANCELLED
031700        ADD 1 TO WS-CANCELLED-CTR
031800        MOVE 'NO ' TO WS-RECORD-OK-SW.
031900
032000 220-EXIT.
032100     EXIT.
032200
032300*    CLEANING STEP 2 -- A ZERO OR NEGATIVE QUANTITY ON A LINE THAT
032400*    WAS NOT ALREADY FLAGGED CANCELLED IS A DATA-ENTRY ERROR AT
032500*    THE REGISTER, NOT A LEGITIMATE SALE, AND IS DROPPED.
032600 230-CHECK-QUANTITY.
032700
032800     IF RT-QUANTITY NOT > ZERO
032900        ADD 1 TO WS-INVALID-QTY-CTR
033000        MOVE 'NO ' TO WS-RECORD-OK-SW.
033100
033200 230-EXIT.
033300     EXIT.
033400
033500*    CLEANING STEP 3 -- SAME REASONING AS THE QUANTITY CHECK ABOVE,
033600*    APPLIED TO THE UNIT PRICE.
033700 240-CHECK-PRICE.
033800
033900     IF RT-UNIT-PRICE NOT > ZERO
034000        ADD 1 TO WS-INVALID-PRICE-CTR
034100        MOVE 'NO ' TO WS-RECORD-OK-SW.
034200
034300 240-EXIT.
034400     EXIT.
034500
034600*    CLEANING STEP 4 -- A MISSING CUSTOMER NUMBER (BLANK OR ALL
034700*    ZEROS ON THE FEED) MEANS THE SALE CANNOT BE TIED TO ANY
034800*    CUSTOMER FOR RFMCALC'S RECENCY/FREQUENCY/MONETARY ROLL-UP,
034900*    SO THE LINE IS REMOVED RATHER THAN SCORED AGAINST A BLANK ID.
035000 250-CHECK-CUSTOMER.
035100
035200     IF RT-CUSTOMER-ID = SPACES OR RT-CUSTOMER-ID = ZEROS
035300        ADD 1 TO WS-MISSING-CUST-CTR
035400        MOVE 'NO ' TO WS-RECORD-OK-SW.
035500
035600 250-EXIT.
035700     EXIT.
035800
035900*    CLEANING STEP 5 -- EXTENDS THE LINE TO A TOTAL PRICE (QUANTITY
036000*    TIMES UNIT PRICE) BEFORE THE DUPLICATE CHECK BELOW, SINCE
036100*    280-WRITE-CLEAN-RECORD NEEDS CL-TOTAL-PRICE ON EVERY SURVIVING
036200*    LINE AND THIS IS THE ONLY PLACE THAT COMPUTES IT.
036300 260-DERIVE-TOTAL-PRICE.
036400
036500     COMPUTE WS-TOTAL-PRICE-W ROUNDED =
036600             RT-QUANTITY * RT-UNIT-PRICE.
036700
036800 260-EXIT.
036900     EXIT.
037000
037100*    CLEANING STEP 6 -- EXACT-DUPLICATE CHECK.  COMPARES THE EIGHT
037200*    ORIGINAL FEED FIELDS (NOT THE DERIVED TOTAL PRICE -- SEE THE
037300*    09/14/87 MAINTENANCE NOTE UP TOP) AGAINST EVERY LINE RETAINED
037400*    SO FAR THIS RUN.  THE SEARCH IS A STRAIGHT LINEAR SCAN OF
037500*    WS-DUP-ENTRY; AT THE FEED VOLUMES THIS PROGRAM SEES THAT HAS
037600*    NEVER BEEN WORTH REPLACING WITH A SORTED/BINARY SEARCH.
037700 270-CHECK-DUPLICATE.
037800
037900     MOVE 'YES' TO WS-RECORD-OK-SW.
038000     IF WS-DUP-ROWS-USED > ZERO
038100        SET WS-DUP-IDX TO 1
038200        SEARCH WS-DUP-ENTRY
038300            VARYING WS-DUP-IDX
038400            AT END
038500                NEXT SENTENCE
038600            WHEN WS-DUP-IMAGE (WS-DUP-IDX) = RT-ORIGINAL-FIELDS
038700                ADD 1 TO WS-DUPLICATE-CTR
038800                MOVE 'NO ' TO WS-RECORD-OK-SW.
038900
039000 270-EXIT.
039100     EXIT.
039200
039300*    STEP 7 (THE LAST ONE) -- A LINE THAT SURVIVED ALL SIX CLEANING
039400*    STEPS ABOVE IS WRITTEN TO RFMCLN FOR RFMCALC, THE DUPLICATE-
039500*    DETECTION TABLE IS GROWN BY ONE ROW SO LATER LINES CAN BE
039600*    COMPARED AGAINST THIS ONE TOO, AND THE FINAL-WRITTEN COUNTER
039700*    IS BUMPED FOR THE AUDIT RECORD IN 900-WRITE-AUDIT-RECORD.
039800 280-WRITE-CLEAN-RECORD.
039900
040000     MOVE RT-INVOICE-NO             TO CL-INVOICE-NO.
040100     MOVE RT-STOCK-CODE             TO CL-STOCK-CODE.
040200     MOVE RT-DESCRIPTION            TO CL-DESCRIPTION.
040300     MOVE RT-QUANTITY               TO CL-QUANTITY.
040400     MOVE RT-INV-DATE-CCYY          TO CL-INV-DATE-CCYY.
040500     MOVE RT-INV-DATE-MM            TO CL-INV-DATE-MM.
040600     MOVE RT-INV-DATE-DD            TO CL-INV-DATE-DD.
040700     MOVE RT-UNIT-PRICE             TO CL-UNIT-PRICE.
040800     MOVE RT-CUSTOMER-ID-NUM        TO CL-CUSTOMER-ID.
040900     MOVE RT-COUNTRY                TO CL-COUNTRY.
041000     MOVE WS-TOTAL-PRICE-W          TO CL-TOTAL-PRICE.
041100     WRITE RFMCLN-REC.
041200     ADD 1 TO WS-FINAL-CTR.
041300     IF WS-DUP-ROWS-USED < 20000
041400        ADD 1 TO WS-DUP-ROWS-USED
041500        MOVE RT-ORIGINAL-FIELDS
041600                TO WS-DUP-IMAGE (WS-DUP-ROWS-USED).
041700
041800 280-EXIT.
041900     EXIT.
042000
042100*    SIMPLE READ-AHEAD PARAGRAPH -- THE NEXT RECORD IS ALWAYS
042200*    SITTING IN RFMTRAN-REC BEFORE 200-PROCESS-ONE-TRANS LOOKS AT
042300*    IT, AND THE EOF SWITCH IS WHAT STOPS 000-MAINLINE'S LOOP.
042400 800-READ-TRANS-FILE.
042500
042600     READ TRANSIN
042700         AT END MOVE 'YES' TO WS-EOF-TRANSIN-SW.
042800
042900 800-EXIT.
043000     EXIT.
043100
043200*    BUILDS AND WRITES THE SINGLE RFMCTL AUDIT RECORD RFMRPT READS
043300*    TO PUT THE CLEANING-STEP COUNTS ON THE ANALYSIS REPORT.  THE
043400*    ANALYSIS-DATE/MIN-INVOICE-DATE/MAX-INVOICE-DATE/TOTAL-
043500*    CUSTOMERS FIELDS ARE RFMCALC'S TO FILL IN -- THIS PROGRAM
043600*    RUNS BEFORE RFMCALC EVER SEES THE DATA, SO THEY ARE ZEROED
043700*    HERE AND RFMCALC OVERLAYS THEM LATER VIA RUNCTL2.
043800 900-WRITE-AUDIT-RECORD.
043900
044000     MOVE WS-ORIGINAL-CTR         TO CT-ORIGINAL-COUNT.
044100     MOVE WS-CANCELLED-CTR        TO CT-CANCELLED-REMOVED.
044200     MOVE WS-INVALID-QTY-CTR      TO CT-INVALID-QTY-REMOVED.
044300     MOVE WS-INVALID-PRICE-CTR    TO CT-INVALID-PRICE-REMOVED.
044400     MOVE WS-MISSING-CUST-CTR     TO CT-MISSING-CUST-REMOVED.
044500     MOVE WS-DUPLICATE-CTR        TO CT-DUPLICATE-REMOVED.
044600     MOVE WS-FINAL-CTR            TO CT-FINAL-COUNT.
044700*    REMOVAL-RATE/RETENTION-RATE ARE GUARDED AGAINST AN EMPTY
044800*    INPUT FEED -- DIVIDING BY A ZERO ORIGINAL-COUNT WOULD ABEND
044900*    THE RUN OVER SOMETHING THAT ISN'T A DATA PROBLEM AT ALL.
045000     IF WS-ORIGINAL-CTR > ZERO
045100        COMPUTE WS-REMOVED-TOTAL ROUNDED =
045200                WS-ORIGINAL-CTR - WS-FINAL-CTR
045300        COMPUTE WS-REMOVAL-RATE ROUNDED =
045400                (WS-REMOVED-TOTAL / WS-ORIGINAL-CTR) * 100
045500        COMPUTE WS-RETENTION-RATE ROUNDED =
045600                (WS-FINAL-CTR / WS-ORIGINAL-CTR) * 100
045700     ELSE
045800        MOVE ZERO TO WS-REMOVAL-RATE WS-RETENTION-RATE.
045900     MOVE WS-REMOVAL-RATE         TO CT-REMOVAL-RATE-PCT.
046000     MOVE WS-RETENTION-RATE       TO CT-RETENTION-RATE-PCT.
046100     MOVE ZERO TO CT-ANALYSIS-DATE CT-MIN-INVOICE-DATE
046200                  CT-MAX-INVOICE-DATE CT-TOTAL-CUSTOMERS.
046300     WRITE RFMCTL-REC.
046400
046500 900-EXIT.
046600     EXIT.
046700
046800*    END-OF-RUN HOUSEKEEPING -- DISPLAYS THE SEVEN RUN-TOTAL
046900*    COUNTERS TO THE JOB LOG (SO THE OPERATOR CAN SEE THE CLEANING
047000*    RESULTS WITHOUT WAITING FOR RFMRPT) AND CLOSES THE FILES.
047100 950-TERMINATE.
047200
047300     DISPLAY '****  RFMLOAD RUN TOTALS  ****'.
047400     SET WS-ACCUM-IDX TO 1.
047500     PERFORM 960-DISPLAY-ONE-TOTAL THRU 960-EXIT
047600         UNTIL WS-ACCUM-IDX > 7.
047700     CLOSE TRANSIN TRANCLN RUNCTL1.
047800
047900 950-EXIT.
048000     EXIT.
048100
048200*    ONE PASS OF THE RUN-TOTALS TABLE LOOP -- SEE THE COMMENT ON
048300*    WS-ACCUM-TABLE IN WORKING-STORAGE FOR WHY THIS IS A TABLE
048400*    INSTEAD OF SEVEN SEPARATE DISPLAY STATEMENTS.
048500 960-DISPLAY-ONE-TOTAL.
048600
048700     MOVE WS-ACCUM-LABEL-ENTRY (WS-ACCUM-IDX) TO DISP-MESSAGE.
048800     MOVE WS-ACCUM-ENTRY (WS-ACCUM-IDX)       TO DISP-VALUE.
048900     DISPLAY DISPLAY-LINE.
049000     SET WS-ACCUM-IDX UP BY 1.
049100
049200 960-EXIT.
049300     EXIT.
049400
049500******************************************************************
049600*                                                                *
049700*  990-ABEND IS REACHED ONLY BY GO TO FROM 210-VALIDATE-STRUCTURE *
049800*  -- IT IS NEVER PERFORMED, SO THERE IS NOTHING TO RETURN TO.    *
049900*  IT CLOSES WHAT IS OPEN, SETS THE FAILING RETURN CODE THE       *
050000*  OPERATIONS JCL CHECKS FOR, AND ENDS THE RUN.  990-EXIT BELOW   *
050100*  IS KEPT FOR THE SAME REASON EVERY OTHER PARAGRAPH HAS ONE --   *
050200*  CONSISTENCY WITH THE REST OF THE PROGRAM -- EVEN THOUGH IT IS  *
050300*  NEVER ACTUALLY FALLEN INTO.                                   *
050400*                                                                *
050500******************************************************************
050600 990-ABEND.
050700
050800     CLOSE TRANSIN TRANCLN RUNCTL1.
050900     MOVE 16 TO RETURN-CODE.
051000     GOBACK.
051100
051200 990-EXIT.
051300     EXIT.
