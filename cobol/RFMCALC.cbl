000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RFMCALC.
000300 AUTHOR.        D M PRICE.
000400 INSTALLATION.  MERCHANTS DATA CENTER.
000500 DATE-WRITTEN.  04/02/87.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*                                                                *
001100*  RFMCALC TAKES THE CLEANED TRANSACTION FILE (RFMCLN) WRITTEN   *
001200*  BY RFMLOAD AND BOILS IT DOWN TO ONE RECENCY/FREQUENCY/         *
001300*  MONETARY ROW PER CUSTOMER.  RECENCY IS DAYS SINCE THE          *
001400*  CUSTOMER'S LAST INVOICE, AS OF THE DAY AFTER THE LATEST        *
001500*  INVOICE DATE ON THE WHOLE FILE (NO OVERRIDE DATE IS TAKEN ON   *
001600*  THIS RUN).  FREQUENCY COUNTS DISTINCT INVOICE NUMBERS, NOT     *
001700*  LINES.  MONETARY IS THE SUM OF EXTENDED LINE PRICE.            *
001800*                                                                *
001900*  EACH OF THE THREE MEASURES IS THEN SPLIT INTO QUINTILES        *
002000*  ACROSS ALL CUSTOMERS (CALL 'RFMSORT' DOES THE RANKING), THE    *
002100*  ELEVEN-WAY SEGMENT TABLE IS APPLIED, AND AOV/ANNUALIZED        *
002200*  PURCHASE FREQUENCY/CUSTOMER LIFETIME VALUE ARE COMPUTED.       *
002300*  RESULTS GO TO RFMOUT IN ASCENDING CUSTOMER-ID ORDER.  THE      *
002400*  RFMCTL CONTROL RECORD RFMLOAD WROTE IS READ, ENRICHED WITH     *
002500*  THE ANALYSIS DATE, THE INVOICE DATE RANGE AND THE CUSTOMER     *
002600*  COUNT, AND REWRITTEN FOR RFMRPT.                               *
002700*                                                                *
002800******************************************************************
002900*  MAINTENANCE LOG                                                *
003000*  ------------------------------------------------------------  *
003100*  04/02/87  DMP  ORIGINAL PROGRAM, CR-1987-114                  *
003200*  08/02/88  DMP  ADDED THE RFMCTL HAND-OFF RECORD (RUNCTL2) SO   *
003300*                 RFMRPT DOESN'T HAVE TO REREAD RFMCLN ITSELF     *
003400*  01/14/91  DMP  FREQUENCY WAS COUNTING LINES, NOT INVOICES --   *
003500*                 NOW BREAKS ON INVOICE NUMBER WITHIN CUSTOMER    *
003600*  02/09/99  DMP  Y2K - DATE FIELDS ALREADY CARRY FULL CCYY OFF   *
003700*                 RFMCLN, JULIAN CONVERSION NEEDED NO CHANGE      *
003800*  11/30/99  DMP  Y2K - RETESTED CENTURY ROLLOVER, CONFIRMED THE  *
003900*                 LEAP-YEAR TEST IN 655 HANDLES 2000 CORRECTLY    *
004000*  07/11/02  TJO  ADDED RFMSORT CALL TO REPLACE THE IN-LINE        *
004100*                 BUBBLE SORT THAT WAS TAKING 40 MINUTES ON THE   *
004200*                 YEAR-END FILE, PER HELP DESK TICKET 38877       *
004300*  09/20/03  TJO  CUSTOMER TABLE CEILING RAISED FROM 20000 TO     *
004400*                 50000 FOR THE CONSOLIDATED REGIONAL FEED        *
004500******************************************************************
004600*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.   IBM-390.
005000 OBJECT-COMPUTER.   IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300*
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600
005700     SELECT TRANCLN ASSIGN TO UT-S-TRANCLN
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS  IS WS-TRANCLN-STATUS.
006000
006100     SELECT RUNCTL1 ASSIGN TO UT-S-RUNCTL1
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS  IS WS-RUNCTL1-STATUS.
006400
006500*    THE ENRICHED RUN-CONTROL RECORD THIS PROGRAM WRITES, CARRYING
006600*    RFMLOAD'S CLEANING COUNTS FORWARD PLUS THIS PROGRAM'S OWN
006700*    ANALYSIS-DATE, DATE-RANGE AND CUSTOMER-COUNT FIELDS.  RFMRPT
006800*    READS THIS FILE BACK IN AS ITS OWN RUNCTL2.
006900     SELECT RUNCTL2 ASSIGN TO UT-S-RUNCTL2
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS  IS WS-RUNCTL2-STATUS.
007200
007300     SELECT RFMOUT  ASSIGN TO UT-S-RFMOUT
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS  IS WS-RFMOUT-STATUS.
007600
007700*    SCRATCH SORT WORK FILE FOR THE CUSTOMER/INVOICE ROLL-UP SORT
007800*    DRIVEN BY 200/400 BELOW.  NEVER OPENED OR CLOSED DIRECTLY --
007900*    THE SORT VERB OWNS IT.
008000     SELECT SW-RFM-SORT-FILE ASSIGN TO UT-S-SORTWK1.
008100*
008200 DATA DIVISION.
008300 FILE SECTION.
008400
008500 FD  TRANCLN
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 129 CHARACTERS
008900     DATA RECORD IS RFMCLN-REC.
009000 COPY RFMCLN.
009100
009200 FD  RUNCTL1
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 120 CHARACTERS
009600     DATA RECORD IS RFMCTL-REC.
009700 COPY RFMCTL.
009800*
009900*    RUNCTL2 IS THE SAME LAYOUT AS RFMCTL WITH THE ANALYSIS-DATE,
010000*    DATE-RANGE AND CUSTOMER-COUNT FIELDS FILLED IN -- WRITTEN BY
010100*    HAND RATHER THAN COPIED SO THE TWO RECORDS CAN COEXIST IN
010200*    ONE PROGRAM.
010300 FD  RUNCTL2
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 120 CHARACTERS
010700     DATA RECORD IS RFMCTL-OUT-REC.
010800 01  RFMCTL-OUT-REC.
010900     05  CO-ORIGINAL-COUNT         PIC 9(9).
011000     05  CO-CANCELLED-REMOVED      PIC 9(9).
011100     05  CO-INVALID-QTY-REMOVED    PIC 9(9).
011200     05  CO-INVALID-PRICE-REMOVED  PIC 9(9).
011300     05  CO-MISSING-CUST-REMOVED   PIC 9(9).
011400     05  CO-DUPLICATE-REMOVED      PIC 9(9).
011500     05  CO-FINAL-COUNT            PIC 9(9).
011600     05  CO-REMOVAL-RATE-PCT       PIC 9(3)V99.
011700     05  CO-RETENTION-RATE-PCT     PIC 9(3)V99.
011800     05  CO-ANALYSIS-DATE.
011900         10  CO-ANLY-CCYY          PIC 9(4).
012000         10  FILLER                PIC X VALUE '-'.
012100         10  CO-ANLY-MM            PIC 9(2).
012200         10  FILLER                PIC X VALUE '-'.
012300         10  CO-ANLY-DD            PIC 9(2).
012400     05  CO-MIN-INVOICE-DATE.
012500         10  CO-MIN-DT-CCYY        PIC 9(4).
012600         10  FILLER                PIC X VALUE '-'.
012700         10  CO-MIN-DT-MM          PIC 9(2).
012800         10  FILLER                PIC X VALUE '-'.
012900         10  CO-MIN-DT-DD          PIC 9(2).
013000     05  CO-MAX-INVOICE-DATE.
013100         10  CO-MAX-DT-CCYY        PIC 9(4).
013200         10  FILLER                PIC X VALUE '-'.
013300         10  CO-MAX-DT-MM          PIC 9(2).
013400         10  FILLER                PIC X VALUE '-'.
013500         10  CO-MAX-DT-DD          PIC 9(2).
013600     05  CO-TOTAL-CUSTOMERS        PIC 9(7).
013700     05  FILLER                    PIC X(10).
013800*
013900 FD  RFMOUT
014000     RECORDING MODE IS F
014100     LABEL RECORDS ARE STANDARD
014200     RECORD CONTAINS 100 CHARACTERS
014300     DATA RECORD IS RFMCUST-REC.
014400 COPY RFMCUST.
014500*
014600 SD  SW-RFM-SORT-FILE
014700     DATA RECORD IS SW-RFM-SORT-WORK.
014800 01  SW-RFM-SORT-WORK.
014900     05  SRT-CUSTOMER-ID           PIC 9(10).
015000     05  SRT-INVOICE-NO            PIC X(10).
015100     05  SRT-INVOICE-DATE.
015200         10  SRT-INV-CCYY          PIC 9(4).
015300         10  SRT-INV-MM            PIC 9(2).
015400         10  SRT-INV-DD            PIC 9(2).
015500     05  SRT-INVOICE-DATE-N REDEFINES SRT-INVOICE-DATE
015600                                   PIC 9(8).
015700     05  SRT-TOTAL-PRICE           PIC S9(9)V99 COMP-3.
015800*
015900 WORKING-STORAGE SECTION.
016000
016100 01  PROGRAM-INDICATOR-SWITCHES.
016200     05  WS-EOF-TRANCLN-SW        PIC X(3)    VALUE 'NO '.
016300         88  EOF-TRANCLN                       VALUE 'YES'.
016400     05  WS-EOF-SRT-SW            PIC X(3)    VALUE 'NO '.
016500         88  EOF-SRT-OUTPUT                    VALUE 'YES'.
016600     05  WS-FIRST-CUSTOMER-SW     PIC X(3)    VALUE 'YES'.
016700         88  FIRST-CUSTOMER                    VALUE 'YES'.
016800
016900 01  WS-FILE-STATUS-CODES.
017000     05  WS-TRANCLN-STATUS        PIC X(2)    VALUE SPACES.
017100     05  WS-RUNCTL1-STATUS        PIC X(2)    VALUE SPACES.
017200     05  WS-RUNCTL2-STATUS        PIC X(2)    VALUE SPACES.
017300     05  WS-RFMOUT-STATUS         PIC X(2)    VALUE SPACES.
017400
017500 01  WS-CUSTOMER-COUNT            PIC 9(7)  COMP VALUE ZERO.
017600
017700*    SCRATCH DATE GROUP USED BY THE PRELIMINARY SCAN (150) TO
017800*    HOLD WHATEVER DATE IS BEING LOOKED AT, AND BY 650 WHEN
017900*    ROLLING THE ANALYSIS DATE FORWARD ONE DAY.
018000 01  WS-DATE-WORK.
018100     05  WS-SCAN-CCYY             PIC 9(4).
018200     05  WS-SCAN-MM               PIC 9(2).
018300     05  WS-SCAN-DD               PIC 9(2).
018400 01  WS-DATE-WORK-N REDEFINES WS-DATE-WORK
018500                                  PIC 9(8).
018600
018700 01  WS-MIN-DATE-SAVE.
018800     05  WS-MIN-CCYY              PIC 9(4)  VALUE 9999.
018900     05  WS-MIN-MM                PIC 9(2)  VALUE 12.
019000     05  WS-MIN-DD                PIC 9(2)  VALUE 31.
019100 01  WS-MIN-DATE-SAVE-N REDEFINES WS-MIN-DATE-SAVE
019200                                  PIC 9(8).
019300
019400 01  WS-MAX-DATE-SAVE.
019500     05  WS-MAX-CCYY              PIC 9(4)  VALUE ZERO.
019600     05  WS-MAX-MM                PIC 9(2)  VALUE ZERO.
019700     05  WS-MAX-DD                PIC 9(2)  VALUE ZERO.
019800 01  WS-MAX-DATE-SAVE-N REDEFINES WS-MAX-DATE-SAVE
019900                                  PIC 9(8).
020000
020100 01  WS-ANALYSIS-DATE.
020200     05  WS-ANLY-CCYY             PIC 9(4)  VALUE ZERO.
020300     05  WS-ANLY-MM               PIC 9(2)  VALUE ZERO.
020400     05  WS-ANLY-DD               PIC 9(2)  VALUE ZERO.
020500
020600 01  WS-ANALYSIS-JULIAN           PIC S9(9) COMP VALUE ZERO.
020700
020800*    JULIAN DAY NUMBER WORK AREA -- GREGORIAN-TO-JULIAN, INTEGER
020900*    ARITHMETIC ONLY, NO INTRINSIC FUNCTIONS.  LOAD WS-JW-Y/M/D
021000*    AND PERFORM 600.  RESULT COMES BACK IN WS-JULIAN-DAY.
021100 01  WS-JULIAN-WORK.
021200*    WORK FIELDS FOR THE GREGORIAN-TO-JULIAN-DAY CONVERSION IN
021300*    600-CALC-JULIAN-DAY -- SEPARATE FROM WS-JULIAN-DAY ITSELF, WHICH
021400*    HOLDS ONLY THE FINISHED RESULT.
021500     05  WS-JW-Y                  PIC S9(9) COMP.
021600     05  WS-JW-M                  PIC S9(9) COMP.
021700     05  WS-JW-D                  PIC S9(9) COMP.
021800     05  WS-JW-Y2                 PIC S9(9) COMP.
021900     05  WS-JW-M2                 PIC S9(9) COMP.
022000     05  WS-JW-A                  PIC S9(9) COMP.
022100     05  WS-JW-B                  PIC S9(9) COMP.
022200     05  WS-JW-TERM1              PIC S9(9)V99 COMP-3.
022300     05  WS-JW-TERM1-I            PIC S9(9) COMP.
022400     05  WS-JW-TERM2              PIC S9(9)V99 COMP-3.
022500     05  WS-JW-TERM2-I            PIC S9(9) COMP.
022600 01  WS-JULIAN-DAY                PIC S9(9) COMP VALUE ZERO.
022700
022800*    CALENDAR-MONTH LENGTHS FOR 650-ADD-ONE-DAY.  NAMED BY MONTH
022900*    SO 655 CAN POKE THE FEBRUARY ENTRY ON A LEAP YEAR, THEN
023000*    REDEFINED AS A TABLE SO 650 CAN SUBSCRIPT BY WS-SCAN-MM.
023100 01  WS-ML-NAMED.
023200     05  WS-ML-01                 PIC 9(2)  VALUE 31.
023300     05  WS-ML-02                 PIC 9(2)  VALUE 28.
023400     05  WS-ML-03                 PIC 9(2)  VALUE 31.
023500     05  WS-ML-04                 PIC 9(2)  VALUE 30.
023600     05  WS-ML-05                 PIC 9(2)  VALUE 31.
023700     05  WS-ML-06                 PIC 9(2)  VALUE 30.
023800     05  WS-ML-07                 PIC 9(2)  VALUE 31.
023900     05  WS-ML-08                 PIC 9(2)  VALUE 31.
024000     05  WS-ML-09                 PIC 9(2)  VALUE 30.
024100     05  WS-ML-10                 PIC 9(2)  VALUE 31.
024200     05  WS-ML-11                 PIC 9(2)  VALUE 30.
024300     05  WS-ML-12                 PIC 9(2)  VALUE 31.
024400 01  WS-MONTH-LENGTHS REDEFINES WS-ML-NAMED.
024500     05  WS-ML-TABLE              PIC 9(2)  OCCURS 12 TIMES.
024600
024700 01  WS-LEAP-WORK.
024800     05  WS-DIV-TEMP              PIC S9(9) COMP.
024900     05  WS-REM-4                 PIC S9(9) COMP.
025000     05  WS-REM-100               PIC S9(9) COMP.
025100     05  WS-REM-400               PIC S9(9) COMP.
025200
025300 01  WS-PREV-CUSTOMER-ID          PIC 9(10)   VALUE ZERO.
025400 01  WS-PREV-INVOICE-NO           PIC X(10)   VALUE LOW-VALUES.
025500
025600 01  WS-CUST-ACCUM.
025700     05  WS-CUST-FREQUENCY        PIC 9(5)  COMP VALUE ZERO.
025800     05  WS-CUST-MONETARY         PIC S9(9)V99 COMP-3 VALUE ZERO.
025900     05  WS-CUST-LAST-DATE        PIC 9(8)  COMP VALUE ZERO.
026000
026100 01  WS-CLV-WORK.
026200*    SCRATCH FIELDS FOR 580-COMPUTE-CLV -- NOT PART OF ANY OUTPUT
026300*    RECORD, JUST INTERMEDIATE RESULTS ON THE WAY TO CR-CLV.
026400     05  WS-CLV-DENOM             PIC S9(5)     COMP.
026500     05  WS-PURCH-FREQ-W          PIC S9(7)V9999 COMP-3.
026600
026700 01  WS-WORK-COUNTERS.
026800     05  WS-SCORE-IDX             PIC 9(7)  COMP VALUE ZERO.
026900
027000*    ONE ROW PER CUSTOMER SEEN ON THE CLEANED TRANSACTION FILE.
027100*    BUILT BY THE SORT'S OUTPUT PROCEDURE, SCORED BY 500, WRITTEN
027200*    OUT BY 700 IN THE SAME ASCENDING CUSTOMER-ID ORDER THE SORT
027300*    LEFT IT IN.
027400 01  CUSTOMER-RFM-TABLE.
027900     05  CR-ENTRY  OCCURS 1 TO 50000 TIMES
028000                   DEPENDING ON WS-CUSTOMER-COUNT
028100                   INDEXED BY CR-IDX.
028200         10  CR-CUSTOMER-ID           PIC 9(10).
028300         10  CR-LAST-INVOICE-DATE-N   PIC 9(8).
028400         10  CR-LAST-INV-DATE-G REDEFINES CR-LAST-INVOICE-DATE-N.
028500             15  CR-LAST-INV-CCYY     PIC 9(4).
028600             15  CR-LAST-INV-MM       PIC 9(2).
028700             15  CR-LAST-INV-DD       PIC 9(2).
028800         10  CR-RECENCY               PIC 9(5)  COMP.
028900         10  CR-FREQUENCY             PIC 9(5)  COMP.
029000         10  CR-MONETARY              PIC S9(9)V99 COMP-3.
029100         10  CR-R-SCORE               PIC 9.
029200         10  CR-F-SCORE               PIC 9.
029300         10  CR-M-SCORE               PIC 9.
029400         10  CR-RFM-SCORE             PIC X(3).
029500         10  CR-RFM-SCORE-PARTS REDEFINES CR-RFM-SCORE.
029600             15  CR-RFM-R             PIC 9.
029700             15  CR-RFM-F             PIC 9.
029800             15  CR-RFM-M             PIC 9.
029900         10  CR-SEGMENT               PIC X(20).
030000         10  CR-AOV                   PIC S9(9)V99  COMP-3.
030100         10  CR-PURCH-FREQ-YR         PIC S9(7)V99  COMP-3.
030200         10  CR-CLV                   PIC S9(11)V99 COMP-3.
030300
030400*    PARALLEL VALUE/RESULT TABLES PASSED TO CALL 'RFMSORT'.  ONE
030500*    PAIR PER MEASURE -- EACH IS ITS OWN 01 SINCE ONLY THE LAST
030600*    ITEM OF A RECORD MAY VARY.
030700 01  WS-RECENCY-VALUES.
030800*    FLAT COPY OF EVERY CUSTOMER'S RAW RECENCY, LOADED BY
030900*    520-LOAD-SCORE-ARRAYS AND PASSED TO RFMSORT SO IT CAN RETURN A
031000*    1-5 QUINTILE BIN PER ENTRY WITHOUT RFMSORT HAVING TO KNOW ABOUT
031100*    THE CUSTOMER-RFM-TABLE LAYOUT AT ALL.
031200     05  WS-RV-ENTRY  OCCURS 1 TO 50000 TIMES
031300                      DEPENDING ON WS-CUSTOMER-COUNT
031400                      PIC S9(9)V99 COMP-3.
031500 01  WS-FREQUENCY-VALUES.
031600     05  WS-FV-ENTRY  OCCURS 1 TO 50000 TIMES
031700                      DEPENDING ON WS-CUSTOMER-COUNT
031800                      PIC S9(9)V99 COMP-3.
031900 01  WS-MONETARY-VALUES.
032000     05  WS-MV-ENTRY  OCCURS 1 TO 50000 TIMES
032100                      DEPENDING ON WS-CUSTOMER-COUNT
032200                      PIC S9(9)V99 COMP-3.
032300 01  WS-RECENCY-BINS.
032400     05  WS-RB-ENTRY  OCCURS 1 TO 50000 TIMES
032500                      DEPENDING ON WS-CUSTOMER-COUNT
032600                      PIC 9.
032700 01  WS-FREQUENCY-BINS.
032800     05  WS-FB-ENTRY  OCCURS 1 TO 50000 TIMES
032900                      DEPENDING ON WS-CUSTOMER-COUNT
033000                      PIC 9.
033100 01  WS-MONETARY-BINS.
033200     05  WS-MB-ENTRY  OCCURS 1 TO 50000 TIMES
033300                      DEPENDING ON WS-CUSTOMER-COUNT
033400                      PIC 9.
033500
033600 01  DISPLAY-LINE.
033700     05  DISP-MESSAGE             PIC X(50).
033800     05  DISP-VALUE               PIC ZZZZZZZZ9.
033900*
034000 PROCEDURE DIVISION.
034100
034200 000-MAINLINE.
034300*
034400*    JOB FLOW: FIND THE CLEANED FILE'S DATE RANGE FIRST (150), THEN SORT
034500*    EVERY LINE BY CUSTOMER/INVOICE AND ROLL IT UP INTO ONE ROW PER
034600*    CUSTOMER (THE SORT'S INPUT/OUTPUT PROCEDURES), SCORE AND SEGMENT
034700*    EVERY CUSTOMER (500), WRITE THE RESULT FILE (700) AND THE ENRICHED
034800*    CONTROL RECORD FOR RFMRPT (900), THEN DISPLAY RUN TOTALS AND QUIT.
034900
035000     PERFORM 100-INITIALIZE THRU 100-EXIT.
035100     PERFORM 150-SCAN-DATE-RANGE THRU 150-EXIT.
035200     SORT SW-RFM-SORT-FILE
035300          ON ASCENDING KEY SRT-CUSTOMER-ID
035400                           SRT-INVOICE-NO
035500          INPUT  PROCEDURE 200-SRT-INPUT-PROCD THRU 200-EXIT
035600          OUTPUT PROCEDURE 400-SRT-OUTPUT-PROCD THRU 400-EXIT.
035700     PERFORM 500-SCORE-CUSTOMERS THRU 500-EXIT.
035800     PERFORM 700-WRITE-RESULTS THRU 700-EXIT.
035900     PERFORM 900-UPDATE-CONTROL-REC THRU 900-EXIT.
036000     PERFORM 950-TERMINATE THRU 950-EXIT.
036100     MOVE ZERO TO RETURN-CODE.
036200     GOBACK.
036300
036400 100-INITIALIZE.
036500*
036600*    CONFIRMS RFMLOAD ACTUALLY RAN BY READING ITS RUNCTL1 RECORD --
036700*    THE RECORD ITSELF IS NOT KEPT, ONLY ITS PRESENCE IS CHECKED HERE;
036800*    170-CHECK-ONE-DATE AND 900-UPDATE-CONTROL-REC REOPEN IT LATER FOR
036900*    THE CLEANING-AUDIT FIELDS THIS PROGRAM PASSES THROUGH TO RFMRPT.
037000
037100     OPEN INPUT RUNCTL1.
037200     READ RUNCTL1
037300         AT END
037400            DISPLAY '** FATAL ** RUNCTL1 IS EMPTY, RFMLOAD MUST '
037500                    'RUN FIRST'
037600            GO TO 990-ABEND.
037700     CLOSE RUNCTL1.
037800
037900 100-EXIT.
038000     EXIT.
038100
038200 150-SCAN-DATE-RANGE.
038300
038400*    A FIRST PASS OVER THE CLEANED FILE TO FIND THE EARLIEST AND
038500*    LATEST INVOICE DATES -- THE SORT'S CONTROL BREAK (400) HAS
038600*    NOT SEEN THE LAST RECORD YET WHEN IT WOULD NEED THIS.
038700     OPEN INPUT TRANCLN.
038800     PERFORM 160-READ-FOR-SCAN THRU 160-EXIT.
038900     IF EOF-TRANCLN
039000        DISPLAY '** FATAL ** NO CLEANED TRANSACTIONS ON FILE'
039100        GO TO 990-ABEND.
039200     PERFORM 170-CHECK-ONE-DATE THRU 170-EXIT
039300         UNTIL EOF-TRANCLN.
039400     CLOSE TRANCLN.
039500     MOVE WS-MAX-DATE-SAVE TO WS-DATE-WORK.
039600     PERFORM 650-ADD-ONE-DAY THRU 650-EXIT.
039700     MOVE WS-SCAN-CCYY TO WS-ANLY-CCYY.
039800     MOVE WS-SCAN-MM   TO WS-ANLY-MM.
039900     MOVE WS-SCAN-DD   TO WS-ANLY-DD.
040000     MOVE WS-ANLY-CCYY TO WS-JW-Y.
040100     MOVE WS-ANLY-MM   TO WS-JW-M.
040200     MOVE WS-ANLY-DD   TO WS-JW-D.
040300     PERFORM 600-CALC-JULIAN-DAY THRU 600-EXIT.
040400     MOVE WS-JULIAN-DAY TO WS-ANALYSIS-JULIAN.
040500
040600 150-EXIT.
040700     EXIT.
040800
040900 160-READ-FOR-SCAN.
041000*    ONE RECORD AT A TIME FOR THE PRELIMINARY DATE-RANGE SCAN.
041100
041200     READ TRANCLN
041300         AT END MOVE 'YES' TO WS-EOF-TRANCLN-SW.
041400
041500 160-EXIT.
041600     EXIT.
041700
041800 170-CHECK-ONE-DATE.
041900*    KEEPS A RUNNING MIN AND MAX INVOICE DATE ACROSS THE WHOLE FILE --
042000*    NEEDED BEFORE RECENCY CAN BE COMPUTED, SINCE RECENCY IS MEASURED
042100*    FROM THE DAY AFTER THE LATEST INVOICE DATE, NOT FROM TODAY.
042200
042300     MOVE CL-INV-DATE-CCYY TO WS-SCAN-CCYY.
042400     MOVE CL-INV-DATE-MM   TO WS-SCAN-MM.
042500     MOVE CL-INV-DATE-DD   TO WS-SCAN-DD.
042600     IF WS-DATE-WORK-N < WS-MIN-DATE-SAVE-N
042700        MOVE WS-DATE-WORK TO WS-MIN-DATE-SAVE.
042800     IF WS-DATE-WORK-N > WS-MAX-DATE-SAVE-N
042900        MOVE WS-DATE-WORK TO WS-MAX-DATE-SAVE.
043000     PERFORM 160-READ-FOR-SCAN THRU 160-EXIT.
043100
043200 170-EXIT.
043300     EXIT.
043400
043500 200-SRT-INPUT-PROCD.
043600*
043700*    INPUT PROCEDURE FOR THE CUSTOMER/INVOICE SORT BELOW.  RELEASES
043800*    EVERY CLEANED-FILE LINE EXACTLY AS READ -- THE CONTROL BREAK THAT
043900*    ROLLS LINES UP INTO CUSTOMERS HAPPENS ON THE OUTPUT SIDE, NOT HERE.
044000
044100     OPEN INPUT TRANCLN.
044200     PERFORM 210-READ-TRANCLN-SRT THRU 210-EXIT.
044300     PERFORM 220-RELEASE-LINE THRU 220-EXIT
044400         UNTIL EOF-TRANCLN.
044500     CLOSE TRANCLN.
044600
044700 200-EXIT.
044800     EXIT.
044900
045000 210-READ-TRANCLN-SRT.
045100*    ONE CLEANED-FILE RECORD AT A TIME, FOR THE SORT'S INPUT SIDE.
045200
045300     READ TRANCLN
045400         AT END MOVE 'YES' TO WS-EOF-TRANCLN-SW.
045500
045600 210-EXIT.
045700     EXIT.
045800
045900 220-RELEASE-LINE.
046000*    COPIES THE FIELDS THE SORT NEEDS OUT OF RFMCLN'S RECORD LAYOUT
046100*    AND INTO THE SORT-WORK RECORD, THEN RELEASES IT.
046200
046300     MOVE CL-CUSTOMER-ID     TO SRT-CUSTOMER-ID.
046400     MOVE CL-INVOICE-NO      TO SRT-INVOICE-NO.
046500     MOVE CL-INV-DATE-CCYY   TO SRT-INV-CCYY.
046600     MOVE CL-INV-DATE-MM     TO SRT-INV-MM.
046700     MOVE CL-INV-DATE-DD     TO SRT-INV-DD.
046800     MOVE CL-TOTAL-PRICE     TO SRT-TOTAL-PRICE.
046900     RELEASE SW-RFM-SORT-WORK.
047000     PERFORM 210-READ-TRANCLN-SRT THRU 210-EXIT.
047100
047200 220-EXIT.
047300     EXIT.
047400
047500 400-SRT-OUTPUT-PROCD.
047600*
047700*    OUTPUT PROCEDURE FOR THE SORT -- RECEIVES EVERY LINE BACK IN
047800*    ASCENDING CUSTOMER-ID/INVOICE-NO ORDER, WHICH IS WHAT MAKES THE
047900*    CUSTOMER-BREAK LOGIC IN 440 BELOW POSSIBLE WITHOUT A TABLE LOOKUP.
048000*    AN EMPTY SORT OUTPUT MEANS THE CLEANED FILE WAS ACTUALLY EMPTY --
048100*    CAUGHT HERE RATHER THAN LET 460 WRITE A BOGUS CUSTOMER-COUNT ROW.
048200
048300     MOVE 'YES' TO WS-FIRST-CUSTOMER-SW.
048400     PERFORM 480-RETURN-SORTED-REC THRU 480-EXIT.
048500     IF EOF-SRT-OUTPUT
048600        DISPLAY '** FATAL ** SORT RETURNED NO RECORDS'
048700        GO TO 990-ABEND.
048800     PERFORM 440-PROCESS-SORTED-LINE THRU 440-EXIT
048900         UNTIL EOF-SRT-OUTPUT.
049000     PERFORM 460-FINISH-CUSTOMER THRU 460-EXIT.
049100
049200 400-EXIT.
049300     EXIT.
049400
049500 420-INIT-CUSTOMER-ACCUM.
049600*    ZEROES THE RUNNING FREQUENCY/MONETARY/LAST-DATE ACCUMULATORS FOR
049700*    A NEW CUSTOMER -- CALLED ONCE AT THE START OF EACH CUSTOMER'S RUN
049800*    OF LINES, NEVER MID-CUSTOMER.
049900
050000     MOVE ZERO       TO WS-CUST-FREQUENCY.
050100     MOVE ZERO       TO WS-CUST-MONETARY.
050200     MOVE ZERO       TO WS-CUST-LAST-DATE.
050300     MOVE LOW-VALUES TO WS-PREV-INVOICE-NO.
050400
050500 420-EXIT.
050600     EXIT.
050700
050800 440-PROCESS-SORTED-LINE.
050900*
051000*    CUSTOMER-BREAK LOGIC.  THE SORT OUTPUT IS IN CUSTOMER-ID ORDER, SO
051100*    A CHANGE IN SRT-CUSTOMER-ID MEANS THE PREVIOUS CUSTOMER IS DONE
051200*    AND MUST BE CLOSED OUT (460) BEFORE THE NEW ONE'S ACCUMULATORS
051300*    ARE RESET (420).  FIRST-CUSTOMER-SW HANDLES THE VERY FIRST LINE,
051400*    WHICH HAS NO PRIOR CUSTOMER TO CLOSE OUT.
051500
051600     IF FIRST-CUSTOMER
051700        MOVE SRT-CUSTOMER-ID TO WS-PREV-CUSTOMER-ID
051800        PERFORM 420-INIT-CUSTOMER-ACCUM THRU 420-EXIT
051900        MOVE 'NO ' TO WS-FIRST-CUSTOMER-SW
052000     ELSE
052100        IF SRT-CUSTOMER-ID NOT = WS-PREV-CUSTOMER-ID
052200           PERFORM 460-FINISH-CUSTOMER THRU 460-EXIT
052300           MOVE SRT-CUSTOMER-ID TO WS-PREV-CUSTOMER-ID
052400           PERFORM 420-INIT-CUSTOMER-ACCUM THRU 420-EXIT.
052500     PERFORM 445-ACCUM-LINE THRU 445-EXIT.
052600     PERFORM 480-RETURN-SORTED-REC THRU 480-EXIT.
052700
052800 440-EXIT.
052900     EXIT.
053000
053100 445-ACCUM-LINE.
053200*    FREQUENCY COUNTS DISTINCT INVOICE NUMBERS WITHIN THE CUSTOMER, NOT
053300*    LINES -- ONLY BUMPED WHEN THE INVOICE NUMBER CHANGES FROM THE LAST
053400*    LINE SEEN.  MONETARY AND LAST-INVOICE-DATE ACCUMULATE EVERY LINE.
053500
053600     IF SRT-INVOICE-NO NOT = WS-PREV-INVOICE-NO
053700        ADD 1 TO WS-CUST-FREQUENCY
053800        MOVE SRT-INVOICE-NO TO WS-PREV-INVOICE-NO.
053900     ADD SRT-TOTAL-PRICE TO WS-CUST-MONETARY.
054000     IF SRT-INVOICE-DATE-N > WS-CUST-LAST-DATE
054100        MOVE SRT-INVOICE-DATE-N TO WS-CUST-LAST-DATE.
054200
054300 445-EXIT.
054400     EXIT.
054500
054600 460-FINISH-CUSTOMER.
054700*
054800*    ROLLS THE JUST-COMPLETED CUSTOMER'S ACCUMULATORS INTO A NEW
054900*    CUSTOMER-RFM-TABLE ROW AND CONVERTS THE CUSTOMER'S LAST INVOICE
055000*    DATE TO A JULIAN DAY NUMBER SO RECENCY CAN BE COMPUTED AS A
055100*    SIMPLE SUBTRACTION AGAINST THE ANALYSIS-DATE JULIAN NUMBER.
055200
055300     ADD 1 TO WS-CUSTOMER-COUNT.
055400     MOVE WS-PREV-CUSTOMER-ID  TO CR-CUSTOMER-ID (WS-CUSTOMER-COUNT).
055500     MOVE WS-CUST-LAST-DATE
055600                TO CR-LAST-INVOICE-DATE-N (WS-CUSTOMER-COUNT).
055700     MOVE WS-CUST-FREQUENCY    TO CR-FREQUENCY (WS-CUSTOMER-COUNT).
055800     MOVE WS-CUST-MONETARY     TO CR-MONETARY  (WS-CUSTOMER-COUNT).
055900     MOVE CR-LAST-INV-CCYY (WS-CUSTOMER-COUNT) TO WS-JW-Y.
056000     MOVE CR-LAST-INV-MM   (WS-CUSTOMER-COUNT) TO WS-JW-M.
056100     MOVE CR-LAST-INV-DD   (WS-CUSTOMER-COUNT) TO WS-JW-D.
056200     PERFORM 600-CALC-JULIAN-DAY THRU 600-EXIT.
056300     COMPUTE CR-RECENCY (WS-CUSTOMER-COUNT) =
056400             WS-ANALYSIS-JULIAN - WS-JULIAN-DAY.
056500
056600 460-EXIT.
056700     EXIT.
056800
056900 480-RETURN-SORTED-REC.
057000*    ONE SORTED SORT-WORK RECORD AT A TIME, FOR THE OUTPUT PROCEDURE.
057100
057200     RETURN SW-RFM-SORT-FILE
057300         AT END MOVE 'YES' TO WS-EOF-SRT-SW.
057400
057500 480-EXIT.
057600     EXIT.
057700
057800 500-SCORE-CUSTOMERS.
057900*
058000*    LOADS THE THREE PARALLEL VALUE ARRAYS (520), CALLS THE SHARED
058100*    RFMSORT UTILITY ONCE PER MEASURE TO GET BACK A QUINTILE BIN FOR
058200*    EVERY CUSTOMER, THEN WALKS THE CUSTOMER TABLE ONCE MORE TO SCORE,
058300*    SEGMENT, AND COMPUTE AOV/CLV FOR EACH ROW (560).
058400
058500     PERFORM 520-LOAD-SCORE-ARRAYS THRU 520-EXIT.
058600     CALL 'RFMSORT' USING WS-CUSTOMER-COUNT, WS-RECENCY-VALUES,
058700                          WS-RECENCY-BINS.
058800     CALL 'RFMSORT' USING WS-CUSTOMER-COUNT, WS-FREQUENCY-VALUES,
058900                          WS-FREQUENCY-BINS.
059000     CALL 'RFMSORT' USING WS-CUSTOMER-COUNT, WS-MONETARY-VALUES,
059100                          WS-MONETARY-BINS.
059200     SET CR-IDX TO 1.
059300     PERFORM 560-SCORE-ONE-CUSTOMER THRU 560-EXIT
059400         UNTIL CR-IDX > WS-CUSTOMER-COUNT.
059500
059600 500-EXIT.
059700     EXIT.
059800
059900 520-LOAD-SCORE-ARRAYS.
060000*    COPIES RAW RECENCY/FREQUENCY/MONETARY OUT OF THE CUSTOMER TABLE
060100*    AND INTO THE THREE FLAT ARRAYS RFMSORT EXPECTS.
060200
060300     MOVE 1 TO WS-SCORE-IDX.
060400     PERFORM 530-LOAD-ONE-ENTRY THRU 530-EXIT
060500         UNTIL WS-SCORE-IDX > WS-CUSTOMER-COUNT.
060600
060700 520-EXIT.
060800     EXIT.
060900
061000 530-LOAD-ONE-ENTRY.
061100
061200     MOVE CR-RECENCY  (WS-SCORE-IDX) TO WS-RV-ENTRY (WS-SCORE-IDX).
061300     MOVE CR-FREQUENCY (WS-SCORE-IDX) TO WS-FV-ENTRY (WS-SCORE-IDX).
061400     MOVE CR-MONETARY (WS-SCORE-IDX) TO WS-MV-ENTRY (WS-SCORE-IDX).
061500     ADD 1 TO WS-SCORE-IDX.
061600
061700 530-EXIT.
061800     EXIT.
061900
062000 560-SCORE-ONE-CUSTOMER.
062100*
062200*    CONVERTS EACH MEASURE'S 1-5 QUINTILE BIN INTO A 1-5 RFM SCORE AND
062300*    BUILDS THE THREE-DIGIT RFM SCORE STRING, THEN DRIVES THE SEGMENT
062400*    CASCADE (570) AND THE CLV CALCULATION (580) FOR THIS ONE CUSTOMER.
062500
062600*    RECENCY'S QUINTILE IS REVERSED -- BIN 1 (SMALLEST GAP, MOST
062700*    RECENT) MUST SCORE 5, NOT 1.
062800     COMPUTE CR-R-SCORE (CR-IDX) = 6 - WS-RB-ENTRY (CR-IDX).
062900     MOVE WS-FB-ENTRY (CR-IDX) TO CR-F-SCORE (CR-IDX).
063000     MOVE WS-MB-ENTRY (CR-IDX) TO CR-M-SCORE (CR-IDX).
063100     MOVE CR-R-SCORE (CR-IDX) TO CR-RFM-R (CR-IDX).
063200     MOVE CR-F-SCORE (CR-IDX) TO CR-RFM-F (CR-IDX).
063300     MOVE CR-M-SCORE (CR-IDX) TO CR-RFM-M (CR-IDX).
063400     PERFORM 570-ASSIGN-SEGMENT THRU 570-EXIT.
063500     PERFORM 580-COMPUTE-CLV THRU 580-EXIT.
063600     SET CR-IDX UP BY 1.
063700
063800 560-EXIT.
063900     EXIT.
064000
064100 570-ASSIGN-SEGMENT.
064200
064300*    RULE CASCADE, FIRST MATCH WINS -- SEE RULE TABLE IN THE
064400*    ANALYST'S SPEC.  RULES 8 AND 9 ARE UNREACHABLE (RULE 7
064500*    ALREADY CATCHES EVERYTHING THEY WOULD) BUT THE ORDER IS KEPT
064600*    AS GIVEN SO THE SCORING MATCHES THE ORIGINAL STUDY EXACTLY.
064700*    ELEVEN RULES, TESTED TOP TO BOTTOM -- THE FIRST ONE WHOSE
064800*    R/F/M SCORE THRESHOLDS ALL HOLD WINS AND THE REST ARE SKIPPED.
064900*    RULE 1 -- TOP OF EVERY SCORE: BUYS OFTEN, RECENTLY, BIG.
065000     IF CR-R-SCORE (CR-IDX) >= 4 AND CR-F-SCORE (CR-IDX) >= 4
065100           AND CR-M-SCORE (CR-IDX) >= 4
065200        MOVE 'CHAMPIONS'            TO CR-SEGMENT (CR-IDX)
065300     ELSE
065400*    RULE 2 -- FREQUENT AND DECENT SPEND, RECENCY SLIGHTLY OFF.
065500     IF CR-R-SCORE (CR-IDX) >= 3 AND CR-F-SCORE (CR-IDX) >= 4
065600           AND CR-M-SCORE (CR-IDX) >= 3
065700        MOVE 'LOYAL CUSTOMERS'      TO CR-SEGMENT (CR-IDX)
065800     ELSE
065900*    RULE 3 -- MIDDLE-OF-THE-ROAD ON ALL THREE MEASURES.
066000     IF CR-R-SCORE (CR-IDX) >= 3 AND CR-F-SCORE (CR-IDX) >= 2
066100           AND CR-M-SCORE (CR-IDX) >= 2
066200        MOVE 'POTENTIAL LOYALISTS'  TO CR-SEGMENT (CR-IDX)
066300     ELSE
066400*    RULE 4 -- JUST BOUGHT, BUT ONLY ONCE AND FOR LITTLE MONEY.
066500     IF CR-R-SCORE (CR-IDX) >= 4 AND CR-F-SCORE (CR-IDX) <= 2
066600           AND CR-M-SCORE (CR-IDX) <= 2
066700        MOVE 'NEW CUSTOMERS'        TO CR-SEGMENT (CR-IDX)
066800     ELSE
066900*    RULE 5 -- RECENT ENOUGH BUT STILL LIGHT ON FREQUENCY/SPEND.
067000     IF CR-R-SCORE (CR-IDX) >= 3 AND CR-F-SCORE (CR-IDX) <= 2
067100           AND CR-M-SCORE (CR-IDX) <= 2
067200        MOVE 'PROMISING'            TO CR-SEGMENT (CR-IDX)
067300     ELSE
067400*    RULE 6 -- AVERAGE ACROSS THE BOARD, NEITHER GOOD NOR BAD.
067500     IF CR-R-SCORE (CR-IDX) >= 2 AND CR-F-SCORE (CR-IDX) >= 2
067600           AND CR-M-SCORE (CR-IDX) >= 2
067700        MOVE 'NEED ATTENTION'       TO CR-SEGMENT (CR-IDX)
067800     ELSE
067900*    RULE 7 -- RECENCY HAS SLIPPED BUT FREQUENCY/SPEND ARE STILL OK.
068000*    CATCHES EVERYTHING RULES 8 AND 9 BELOW WOULD ALSO CATCH, SO
068100*    THOSE TWO NEVER FIRE -- LEFT IN PLACE TO MATCH THE RULE TABLE.
068200     IF CR-R-SCORE (CR-IDX) <= 2 AND CR-F-SCORE (CR-IDX) >= 2
068300           AND CR-M-SCORE (CR-IDX) >= 2
068400        MOVE 'ABOUT TO SLEEP'       TO CR-SEGMENT (CR-IDX)
068500     ELSE
068600*    RULE 8 -- UNREACHABLE, SEE NOTE ABOVE RULE 7.
068700     IF CR-R-SCORE (CR-IDX) <= 2 AND CR-F-SCORE (CR-IDX) >= 3
068800           AND CR-M-SCORE (CR-IDX) >= 3
068900        MOVE 'AT RISK'              TO CR-SEGMENT (CR-IDX)
069000     ELSE
069100*    RULE 9 -- ALSO UNREACHABLE, SAME REASON.
069200     IF CR-R-SCORE (CR-IDX) <= 1 AND CR-F-SCORE (CR-IDX) >= 4
069300           AND CR-M-SCORE (CR-IDX) >= 4
069400        MOVE 'CANNOT LOSE THEM'     TO CR-SEGMENT (CR-IDX)
069500     ELSE
069600*    RULE 10 -- LOW ON ALL THREE, BUT NOT THE ABSOLUTE FLOOR.
069700     IF CR-R-SCORE (CR-IDX) <= 2 AND CR-F-SCORE (CR-IDX) <= 2
069800           AND CR-M-SCORE (CR-IDX) <= 2
069900        MOVE 'HIBERNATING'          TO CR-SEGMENT (CR-IDX)
070000     ELSE
070100*    RULE 11 -- CATCH-ALL FOR ANY SCORE COMBINATION NO RULE ABOVE
070200*    MATCHED.
070300        MOVE 'LOST'                 TO CR-SEGMENT (CR-IDX).
070400
070500 570-EXIT.
070600     EXIT.
070700
070800 580-COMPUTE-CLV.
070900
071000*    AOV = MONETARY / FREQUENCY.  PURCHASE_FREQUENCY_YEARLY =
071100*    FREQUENCY * (365 / (365 - RECENCY + 1)) -- WHEN RECENCY
071200*    EXCEEDS 365 THE DENOMINATOR GOES NEGATIVE AND SO DOES THE
071300*    RESULT; THE ANALYST'S SPEC SAYS TO LEAVE THAT AS-IS.  CLV =
071400*    AOV TIMES ANNUALIZED PURCHASE FREQUENCY (365-DAY LIFESPAN).
071500*
071600*    AOV (AVERAGE ORDER VALUE) IS TOTAL MONETARY SPEND DIVIDED BY
071700*    HOW MANY SEPARATE INVOICES THE CUSTOMER HAD -- A SIMPLE
071800*    PER-VISIT AVERAGE, NOT WEIGHTED BY RECENCY.
071900*    WS-CLV-DENOM IS THE WINDOW, IN DAYS, STILL LEFT IN A 365-DAY
072000*    YEAR AFTER RECENCY DAYS HAVE ALREADY GONE BY SINCE THE LAST
072100*    PURCHASE.  DIVIDING 365 BY THAT WINDOW AND MULTIPLYING BY THE
072200*    CUSTOMER'S OBSERVED FREQUENCY PROJECTS HOW MANY PURCHASES A
072300*    YEAR THE CUSTOMER WOULD MAKE IF THEY KEPT BUYING AT THE SAME
072400*    RECENCY-ADJUSTED PACE.  NO FLOOR IS PUT ON THE DENOMINATOR,
072500*    SO A CUSTOMER WHOSE RECENCY IS OVER A YEAR PRODUCES A
072600*    NEGATIVE PROJECTED FREQUENCY AND THEREFORE A NEGATIVE CLV --
072700*    THE ANALYST'S SPEC TREATS THIS AS A DELIBERATE SIGNAL THAT THE
072800*    CUSTOMER HAS LAPSED, NOT AS AN ERROR TO BE TRAPPED.
072900     COMPUTE CR-AOV (CR-IDX) ROUNDED =
073000             CR-MONETARY (CR-IDX) / CR-FREQUENCY (CR-IDX).
073100     COMPUTE WS-CLV-DENOM =
073200             365 - CR-RECENCY (CR-IDX) + 1.
073300     COMPUTE WS-PURCH-FREQ-W ROUNDED =
073400             CR-FREQUENCY (CR-IDX) * (365 / WS-CLV-DENOM).
073500     COMPUTE CR-PURCH-FREQ-YR (CR-IDX) ROUNDED = WS-PURCH-FREQ-W.
073600*    FINAL CLV IS THE PROJECTED YEARLY PURCHASE COUNT TIMES WHAT
073700*    THE CUSTOMER SPENDS PER PURCHASE -- A ONE-YEAR-FORWARD
073800*    ESTIMATE, NOT A LIFETIME ONE, WHATEVER THE FIELD NAME SAYS.
073900     COMPUTE CR-CLV (CR-IDX) ROUNDED =
074000             CR-AOV (CR-IDX) * WS-PURCH-FREQ-W.
074100
074200 580-EXIT.
074300     EXIT.
074400
074500 600-CALC-JULIAN-DAY.
074600
074700*    STANDARD GREGORIAN-TO-JULIAN-DAY-NUMBER CONVERSION.  TRUNCA-
074800*    TION ON THE MOVE INTO THE INTEGER WORK FIELDS BELOW TAKES
074900*    THE PLACE OF AN INT() FUNCTION -- SAFE HERE BECAUSE EVERY
075000*    QUANTITY INVOLVED IS POSITIVE.
075100     IF WS-JW-M > 2
075200        MOVE WS-JW-Y TO WS-JW-Y2
075300        MOVE WS-JW-M TO WS-JW-M2
075400     ELSE
075500        COMPUTE WS-JW-Y2 = WS-JW-Y - 1
075600        COMPUTE WS-JW-M2 = WS-JW-M + 12.
075700     COMPUTE WS-JW-A = WS-JW-Y2 / 100.
075800     COMPUTE WS-JW-B = 2 - WS-JW-A + (WS-JW-A / 4).
075900     COMPUTE WS-JW-TERM1 = 365.25 * (WS-JW-Y2 + 4716).
076000     MOVE WS-JW-TERM1 TO WS-JW-TERM1-I.
076100     COMPUTE WS-JW-TERM2 = 30.6001 * (WS-JW-M2 + 1).
076200     MOVE WS-JW-TERM2 TO WS-JW-TERM2-I.
076300     COMPUTE WS-JULIAN-DAY =
076400             WS-JW-TERM1-I + WS-JW-TERM2-I + WS-JW-D + WS-JW-B
076500                 - 1524.
076600
076700 600-EXIT.
076800     EXIT.
076900
077000 650-ADD-ONE-DAY.
077100
077200*    ROLLS WS-DATE-WORK FORWARD ONE CALENDAR DAY, IN PLACE.
077300     PERFORM 655-SET-FEB-LENGTH THRU 655-EXIT.
077400     IF WS-SCAN-DD >= WS-ML-TABLE (WS-SCAN-MM)
077500        MOVE 1 TO WS-SCAN-DD
077600        IF WS-SCAN-MM = 12
077700           MOVE 1 TO WS-SCAN-MM
077800           ADD 1 TO WS-SCAN-CCYY
077900        ELSE
078000           ADD 1 TO WS-SCAN-MM
078100     ELSE
078200        ADD 1 TO WS-SCAN-DD.
078300
078400 650-EXIT.
078500     EXIT.
078600
078700 655-SET-FEB-LENGTH.
078800*    RECOMPUTES THE FEBRUARY TABLE ENTRY EVERY TIME 650 IS CALLED,
078900*    SINCE THE YEAR IN WS-SCAN-CCYY CAN CHANGE BETWEEN CALLS (THE
079000*    ANALYSIS DATE CAN ROLL FROM DECEMBER 31 INTO A NEW YEAR).
079100
079200     DIVIDE WS-SCAN-CCYY BY 4   GIVING WS-DIV-TEMP
079300                                REMAINDER WS-REM-4.
079400     DIVIDE WS-SCAN-CCYY BY 100 GIVING WS-DIV-TEMP
079500                                REMAINDER WS-REM-100.
079600     DIVIDE WS-SCAN-CCYY BY 400 GIVING WS-DIV-TEMP
079700                                REMAINDER WS-REM-400.
079800     IF WS-REM-4 = 0 AND (WS-REM-100 NOT = 0 OR WS-REM-400 = 0)
079900        MOVE 29 TO WS-ML-02
080000     ELSE
080100        MOVE 28 TO WS-ML-02.
080200
080300 655-EXIT.
080400     EXIT.
080500
080600 700-WRITE-RESULTS.
080700*
080800*    WRITES ONE RFMOUT RECORD PER CUSTOMER, IN THE SAME ASCENDING
080900*    CUSTOMER-ID ORDER THE SORT LEFT THE CUSTOMER-RFM-TABLE IN --
081000*    RFMRPT AND THE DOWNSTREAM REPORTS DEPEND ON THAT ORDER.
081100
081200     OPEN OUTPUT RFMOUT.
081300     SET CR-IDX TO 1.
081400     PERFORM 720-WRITE-ONE-RESULT THRU 720-EXIT
081500         UNTIL CR-IDX > WS-CUSTOMER-COUNT.
081600     CLOSE RFMOUT.
081700
081800 700-EXIT.
081900     EXIT.
082000
082100 720-WRITE-ONE-RESULT.
082200*    ONE CUSTOMER ROW, MOVED FIELD BY FIELD FROM THE WORKING-STORAGE
082300*    CUSTOMER-RFM-TABLE INTO THE RFMCUST COPYBOOK LAYOUT FOR RFMOUT.
082400
082500     INITIALIZE RFMCUST-REC.
082600     MOVE CR-CUSTOMER-ID     (CR-IDX) TO RF-CUSTOMER-ID.
082700     MOVE CR-RECENCY         (CR-IDX) TO RF-RECENCY.
082800     MOVE CR-FREQUENCY       (CR-IDX) TO RF-FREQUENCY.
082900     MOVE CR-MONETARY        (CR-IDX) TO RF-MONETARY.
083000     MOVE CR-R-SCORE         (CR-IDX) TO RF-R-SCORE.
083100     MOVE CR-F-SCORE         (CR-IDX) TO RF-F-SCORE.
083200     MOVE CR-M-SCORE         (CR-IDX) TO RF-M-SCORE.
083300     MOVE CR-RFM-SCORE       (CR-IDX) TO RF-RFM-SCORE.
083400     MOVE CR-SEGMENT         (CR-IDX) TO RF-CUSTOMER-SEGMENT.
083500     MOVE CR-AOV             (CR-IDX) TO RF-AOV.
083600     MOVE CR-PURCH-FREQ-YR   (CR-IDX) TO RF-PURCH-FREQ-YR.
083700     MOVE CR-CLV             (CR-IDX) TO RF-CLV.
083800     WRITE RFMCUST-REC.
083900     SET CR-IDX UP BY 1.
084000
084100 720-EXIT.
084200     EXIT.
084300
084400 900-UPDATE-CONTROL-REC.
084500*
084600*    CARRIES RFMLOAD'S CLEANING-AUDIT COUNTS FORWARD UNCHANGED AND
084700*    ADDS THIS PROGRAM'S OWN ANALYSIS-DATE, INVOICE DATE RANGE, AND
084800*    CUSTOMER COUNT -- THE ENRICHED RECORD RFMRPT READS AS RUNCTL2.
084900
085000     OPEN OUTPUT RUNCTL2.
085100     MOVE CT-ORIGINAL-COUNT        TO CO-ORIGINAL-COUNT.
085200     MOVE CT-CANCELLED-REMOVED     TO CO-CANCELLED-REMOVED.
085300     MOVE CT-INVALID-QTY-REMOVED   TO CO-INVALID-QTY-REMOVED.
085400     MOVE CT-INVALID-PRICE-REMOVED TO CO-INVALID-PRICE-REMOVED.
085500     MOVE CT-MISSING-CUST-REMOVED  TO CO-MISSING-CUST-REMOVED.
085600     MOVE CT-DUPLICATE-REMOVED     TO CO-DUPLICATE-REMOVED.
085700     MOVE CT-FINAL-COUNT           TO CO-FINAL-COUNT.
085800     MOVE CT-REMOVAL-RATE-PCT      TO CO-REMOVAL-RATE-PCT.
085900     MOVE CT-RETENTION-RATE-PCT    TO CO-RETENTION-RATE-PCT.
086000     MOVE WS-ANLY-CCYY             TO CO-ANLY-CCYY.
086100     MOVE WS-ANLY-MM                TO CO-ANLY-MM.
086200     MOVE WS-ANLY-DD                TO CO-ANLY-DD.
086300     MOVE WS-MIN-CCYY               TO CO-MIN-DT-CCYY.
086400     MOVE WS-MIN-MM                  TO CO-MIN-DT-MM.
086500     MOVE WS-MIN-DD                  TO CO-MIN-DT-DD.
086600     MOVE WS-MAX-CCYY                TO CO-MAX-DT-CCYY.
086700     MOVE WS-MAX-MM                  TO CO-MAX-DT-MM.
086800     MOVE WS-MAX-DD                  TO CO-MAX-DT-DD.
086900     MOVE WS-CUSTOMER-COUNT          TO CO-TOTAL-CUSTOMERS.
087000     WRITE RFMCTL-OUT-REC.
087100     CLOSE RUNCTL2.
087200
087300 900-EXIT.
087400     EXIT.
087500
087600 950-TERMINATE.
087700*    RUN-TOTAL DISPLAY FOR THE OPERATOR CONSOLE/JOB LOG.  NO FILE
087800*    CLOSES NEEDED HERE -- EACH FILE WAS ALREADY CLOSED RIGHT AFTER
087900*    THE PARAGRAPH THAT USED IT, UNLIKE RFMLOAD AND RFMRPT.
088000
088100     DISPLAY '****  RFMCALC RUN TOTALS  ****'.
088200     MOVE 'CUSTOMERS SCORED                 '  TO DISP-MESSAGE.
088300     MOVE WS-CUSTOMER-COUNT TO DISP-VALUE.
088400     DISPLAY DISPLAY-LINE.
088500
088600 950-EXIT.
088700     EXIT.
088800
088900 990-ABEND.
089000*
089100*    REACHED ONLY BY GO TO -- SETS A NONZERO RETURN-CODE AND GOBACKS
089200*    WITHOUT CLOSING ANY FILE, SINCE WHATEVER OPENED IT IS ALREADY
089300*    CLOSED OR NEVER GOT AS FAR AS OPENING THE FILES THAT MATTER.
089400
089500     MOVE 16 TO RETURN-CODE.
089600     GOBACK.
089700
089800 990-EXIT.
089900     EXIT.
