000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RFMSORT.
000300 AUTHOR.        D M PRICE.
000400 INSTALLATION.  MERCHANTS DATA CENTER.
000500 DATE-WRITTEN.  04/09/88.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*                                                                *
001100*  RFMSORT IS A SMALL CALLED UTILITY THAT RANKS A TABLE OF       *
001200*  NUMBERS AND HANDS BACK A QUINTILE (1-5) FOR EACH ENTRY, IN     *
001300*  THE SAME ORDER THE ENTRIES ARRIVED IN.  RFMCALC CALLS IT       *
001400*  THREE TIMES PER RUN -- ONCE EACH FOR RECENCY, FREQUENCY AND    *
001500*  MONETARY -- RATHER THAN CARRY THREE COPIES OF THE SAME SORT-   *
001600*  AND-CUT LOGIC IN THE CALLING PROGRAM.  MODELLED ON THE OLD     *
001700*  ADSORT CALL USED BY THE ARRAY-STATISTICS JOBS.                 *
001800*                                                                *
001900*  QUINTILE 1 GOES TO THE LOWEST VALUES, QUINTILE 5 TO THE        *
002000*  HIGHEST.  WHEN THE CALLER WANTS "MOST RECENT = BEST", IT IS    *
002100*  THE CALLER'S JOB TO INVERT THE QUINTILE IT GETS BACK -- THIS   *
002200*  ROUTINE ONLY KNOWS ABOUT RANK ORDER, NOT WHAT THE NUMBERS MEAN.*
002300*                                                                *
002400******************************************************************
002500*  MAINTENANCE LOG                                                *
002600*  ------------------------------------------------------------  *
002700*  04/09/88  DMP  ORIGINAL PROGRAM, CR-1988-071, WRITTEN TO       *
002800*                 REPLACE THREE COPIES OF THE SAME SORT/CUT       *
002900*                 LOGIC PASTED INTO RFMCALC                      *
003000*  02/09/99  DMP  Y2K - REVIEWED, NO DATE FIELDS IN THIS PROGRAM, *
003100*                 NO CHANGE REQUIRED                              *
003200*  07/11/02  TJO  TABLE CEILING RAISED FROM 20000 TO 50000 TO     *
003300*                 MATCH THE CUSTOMER-TABLE CEILING IN RFMCALC     *
003400*  03/14/05  SMW  ADDED A BIN-BY-BIN TALLY AND RUN AUDIT DISPLAY, *
003500*                 PER HELP DESK TICKET 41205, SO OPERATIONS CAN  *
003600*                 SEE THE QUINTILE SPLIT WITHOUT RE-RUNNING RFMCALC*
003700******************************************************************
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.   IBM-390.
004200 OBJECT-COMPUTER.   IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900     SELECT SW-RANK-SORT-FILE ASSIGN TO UT-S-SORTWK2.
005000*
005100 DATA DIVISION.
005200 FILE SECTION.
005300
005400 SD  SW-RANK-SORT-FILE
005500     DATA RECORD IS SW-RANK-SORT-WORK.
005600 01  SW-RANK-SORT-WORK.
005700     05  SRT-VALUE                PIC S9(9)V99 COMP-3.
005800     05  SRT-ORIGINAL-INDEX       PIC 9(7)     COMP.
005900*
006000*    RAW BYTE VIEW OF THE INDEX FIELD ABOVE, KEPT FOR ANYONE WHO
006100*    HAS TO DUMP SW-RANK-SORT-WORK WHILE DEBUGGING A SORT PROBLEM.
006200     05  SRT-ORIGINAL-INDEX-X REDEFINES SRT-ORIGINAL-INDEX PIC X(4).
006300*
006400 WORKING-STORAGE SECTION.
006500
006600 01  PROGRAM-INDICATOR-SWITCHES.
006700     05  WS-EOF-RANK-SW           PIC X(3)    VALUE 'NO '.
006800         88  EOF-RANK-SORT                     VALUE 'YES'.
006900
007000 01  WS-SORT-COUNTERS.
007100     05  WS-LOAD-IDX              PIC 9(7)  COMP VALUE ZERO.
007200     05  WS-RANK-COUNTER          PIC 9(7)  COMP VALUE ZERO.
007300     05  WS-BIN                   PIC 9     COMP VALUE ZERO.
007400 01  WS-BIN-TALLY-COUNTERS.
007500     05  WS-BIN-TALLY-IDX         PIC 9     COMP VALUE ZERO.
007600*
007700*    410-RETURN-ONE-RANK TALLIES HOW MANY ENTRIES LAND IN EACH OF
007800*    THE FIVE QUINTILE BINS, AND 000-MAINLINE DISPLAYS THE TALLY AS
007900*    A RUN AUDIT BEFORE HANDING CONTROL BACK TO RFMCALC.
008000 01  WS-BIN-TALLY.
008100     05  WS-BIN-TALLY-1           PIC 9(7)  COMP VALUE ZERO.
008200     05  WS-BIN-TALLY-2           PIC 9(7)  COMP VALUE ZERO.
008300     05  WS-BIN-TALLY-3           PIC 9(7)  COMP VALUE ZERO.
008400     05  WS-BIN-TALLY-4           PIC 9(7)  COMP VALUE ZERO.
008500     05  WS-BIN-TALLY-5           PIC 9(7)  COMP VALUE ZERO.
008600 01  WS-BIN-TALLY-TABLE REDEFINES WS-BIN-TALLY.
008700     05  WS-BIN-TALLY-ENTRY  PIC 9(7) COMP OCCURS 5 TIMES
008800                         INDEXED BY WS-BIN-TALLY-X.
008900*
009000 01  WS-BIN-LABELS.
009100     05  FILLER  PIC X(22) VALUE 'QUINTILE 1 (LOWEST)'.
009200     05  FILLER  PIC X(22) VALUE 'QUINTILE 2'.
009300     05  FILLER  PIC X(22) VALUE 'QUINTILE 3'.
009400     05  FILLER  PIC X(22) VALUE 'QUINTILE 4'.
009500     05  FILLER  PIC X(22) VALUE 'QUINTILE 5 (HIGHEST)'.
009600 01  WS-BIN-LABELS-TABLE REDEFINES WS-BIN-LABELS.
009700     05  WS-BIN-LABEL-ENTRY  PIC X(22) OCCURS 5 TIMES.
009800*
009900 01  WS-BIN-DISPLAY-LINE.
010000     05  DISP-BIN-LABEL           PIC X(22).
010100     05  FILLER                  PIC X(3) VALUE SPACES.
010200     05  DISP-BIN-COUNT           PIC Z(6)9.
010300*
010400 LINKAGE SECTION.
010500*
010600*    THREE PARAMETERS, PASSED BY REFERENCE FROM RFMCALC'S CALL
010700*    STATEMENT -- NOTHING IS DECLARED IN THIS PROGRAM'S OWN
010800*    WORKING-STORAGE FOR THE VALUES OR THE QUINTILES THEMSELVES,
010900*    SINCE THIS IS A ONE-SHOT UTILITY AND THE CALLER OWNS THE DATA.
011000*
011100*    LK-ENTRY-COUNT     HOW MANY CUSTOMERS ARE IN THE RUN.  DRIVES
011200*                       THE OCCURS DEPENDING ON CLAUSE BELOW SO
011300*                       THIS ROUTINE NEVER SORTS GARBAGE PAST THE
011400*                       LAST REAL ENTRY.
011500*    LK-VALUE-TABLE     THE RAW RECENCY, FREQUENCY OR MONETARY
011600*                       FIGURE FOR EACH CUSTOMER, IN CUSTOMER-
011700*                       TABLE ORDER -- NOT SORTED ON THE WAY IN.
011800*    LK-QUINTILE-TABLE  COMES BACK FILLED IN WITH A 1-5 QUINTILE
011900*                       FOR EACH CUSTOMER, STILL IN THE SAME
012000*                       CUSTOMER-TABLE ORDER THE VALUES ARRIVED IN.
012100
012200 01  LK-ENTRY-COUNT               PIC 9(7)  COMP.
012300 01  LK-VALUE-TABLE.
012400     05  LK-VALUE  OCCURS 1 TO 50000 TIMES
012500                   DEPENDING ON LK-ENTRY-COUNT
012600                   PIC S9(9)V99 COMP-3.
012700 01  LK-QUINTILE-TABLE.
012800     05  LK-QUINTILE  OCCURS 1 TO 50000 TIMES
012900                      DEPENDING ON LK-ENTRY-COUNT
013000                      PIC 9.
013100*
013200 PROCEDURE DIVISION USING LK-ENTRY-COUNT, LK-VALUE-TABLE,
013300                          LK-QUINTILE-TABLE.
013400
013500 000-MAINLINE.
013600*
013700*    THE SORT VERB DOES THE ACTUAL ORDERING; OUR OWN CODE ONLY
013800*    FEEDS RECORDS IN (100-LOAD-SORT-FILE, AN INPUT PROCEDURE) AND
013900*    TAKES THEM BACK OUT IN ASCENDING-VALUE ORDER (400-SCATTER-
014000*    RANKS, AN OUTPUT PROCEDURE).  THE ORIGINAL CUSTOMER-TABLE
014100*    SUBSCRIPT WOULD BE LOST ACROSS THE SORT IF WE DIDN'T CARRY IT
014200*    ALONG ON EVERY RECORD IN SRT-ORIGINAL-INDEX.
014300
014400     SORT SW-RANK-SORT-FILE
014500          ON ASCENDING KEY SRT-VALUE
014600          INPUT  PROCEDURE 100-LOAD-SORT-FILE THRU 100-EXIT
014700          OUTPUT PROCEDURE 400-SCATTER-RANKS  THRU 400-EXIT.
014800     SET WS-BIN-TALLY-X TO 1.
014900     PERFORM 450-DISPLAY-BIN-TALLY THRU 450-EXIT
015000         UNTIL WS-BIN-TALLY-X > 5.
015100     GOBACK.
015200
015300 100-LOAD-SORT-FILE.
015400*
015500*    INPUT PROCEDURE FOR THE SORT ABOVE.  RELEASES ONE SORT-WORK
015600*    RECORD PER ENTRY IN THE CALLER'S LK-VALUE-TABLE, IN WHATEVER
015700*    ORDER THE CALLER BUILT THE TABLE -- THE SORT ITSELF PUTS
015800*    THEM IN ASCENDING ORDER LATER, NOT THIS PARAGRAPH.
015900
016000     MOVE 1 TO WS-LOAD-IDX.
016100     PERFORM 110-RELEASE-ONE-VALUE THRU 110-EXIT
016200         UNTIL WS-LOAD-IDX > LK-ENTRY-COUNT.
016300
016400 100-EXIT.
016500     EXIT.
016600
016700 110-RELEASE-ONE-VALUE.
016800*
016900*    SRT-ORIGINAL-INDEX IS THE WHOLE POINT OF THIS SORT -- IT IS
017000*    HOW 410-RETURN-ONE-RANK BELOW KNOWS WHICH CUSTOMER-TABLE
017100*    ENTRY A GIVEN SORTED VALUE CAME FROM, SO THE QUINTILE CAN BE
017200*    HANDED BACK TO THE RIGHT CUSTOMER.
017300
017400     MOVE LK-VALUE (WS-LOAD-IDX)     TO SRT-VALUE.
017500     MOVE WS-LOAD-IDX                TO SRT-ORIGINAL-INDEX.
017600     RELEASE SW-RANK-SORT-WORK.
017700     ADD 1 TO WS-LOAD-IDX.
017800
017900 110-EXIT.
018000     EXIT.
018100
018200 400-SCATTER-RANKS.
018300*
018400*    OUTPUT PROCEDURE FOR THE SORT ABOVE.  RETURN HANDS BACK ONE
018500*    SORTED RECORD AT A TIME, LOWEST SRT-VALUE FIRST, UNTIL THE
018600*    SORT WORK FILE IS EXHAUSTED.
018700
018800     MOVE ZERO TO WS-RANK-COUNTER.
018900     PERFORM 410-RETURN-ONE-RANK THRU 410-EXIT
019000         UNTIL EOF-RANK-SORT.
019100
019200 400-EXIT.
019300     EXIT.
019400
019500 410-RETURN-ONE-RANK.
019600*
019700*    EACH CALL TO RETURN HANDS BACK THE NEXT SORT-WORK RECORD IN
019800*    ASCENDING SRT-VALUE ORDER.  WS-RANK-COUNTER IS THIS RECORD'S
019900*    POSITION IN THAT ASCENDING ORDER -- 1 IS THE LOWEST VALUE IN
020000*    THE WHOLE RUN, LK-ENTRY-COUNT IS THE HIGHEST.
020100
020200     RETURN SW-RANK-SORT-FILE
020300         AT END
020400             MOVE 'YES' TO WS-EOF-RANK-SW
020500             GO TO 410-EXIT.
020600*    CEILING DIVISION -- BIN = CEIL(RANK * 5 / N), DONE WITH
020700*    INTEGER ARITHMETIC SO NO FUNCTION IS NEEDED.  ADDING
020800*    (LK-ENTRY-COUNT - 1) TO THE NUMERATOR BEFORE THE INTEGER
020900*    DIVIDE ROUNDS THE RESULT UP RATHER THAN TRUNCATING IT DOWN,
021000*    WHICH IS WHAT KEEPS THE VERY HIGHEST-RANKED ENTRY IN BIN 5
021100*    INSTEAD OF SPILLING IT INTO A NONEXISTENT BIN 6.
021200     ADD 1 TO WS-RANK-COUNTER.
021300     COMPUTE WS-BIN =
021400         ((WS-RANK-COUNTER * 5) + (LK-ENTRY-COUNT - 1))
021500             / LK-ENTRY-COUNT.
021600     MOVE WS-BIN TO LK-QUINTILE (SRT-ORIGINAL-INDEX).
021700     ADD 1 TO WS-BIN-TALLY-ENTRY (WS-BIN).
021800
021900 410-EXIT.
022000     EXIT.
022100
022200 450-DISPLAY-BIN-TALLY.
022300*
022400*    RUN-AUDIT DISPLAY ADDED BY TICKET 41205 (SEE THE MAINTENANCE
022500*    LOG) -- LOOPS ONCE PER BIN, LOWEST QUINTILE FIRST, SO
022600*    OPERATIONS CAN EYEBALL THE SPLIT ON THE JOB LOG WITHOUT
022700*    PULLING THE RFMRPT REPORT.
022800
022900     MOVE WS-BIN-LABEL-ENTRY (WS-BIN-TALLY-X) TO DISP-BIN-LABEL.
023000     MOVE WS-BIN-TALLY-ENTRY (WS-BIN-TALLY-X) TO DISP-BIN-COUNT.
023100     DISPLAY WS-BIN-DISPLAY-LINE.
023200     SET WS-BIN-TALLY-X UP BY 1.
023300
023400 450-EXIT.
023500     EXIT.
