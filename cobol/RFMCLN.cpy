000100******************************************************************
000200*                                                                *
000300*    COPYBOOK:   RFMCLN                                         *
000400*    TITLE   :   CLEANED INVOICE-LINE RECORD                    *
000500*                                                                *
000600*    SAME LAYOUT AS RFMTRAN WITH TOTAL-PRICE APPENDED BY         *
000700*    RFMLOAD'S 260-DERIVE-TOTAL-PRICE STEP.  ONLY RECORDS THAT   *
000800*    SURVIVE THE FULL CLEANING CASCADE ARE WRITTEN HERE.         *
000900*                                                                *
001000*    MAINTENANCE                                                 *
001100*    03/19/87  RKH  ORIGINAL LAYOUT FOR CR-1987-114              *
001200******************************************************************
001300 01  RFMCLN-REC.
001350     05  CL-ORIGINAL-FIELDS.
001400         10  CL-INVOICE-NO         PIC X(10).
001500         10  CL-STOCK-CODE         PIC X(10).
001600         10  CL-DESCRIPTION        PIC X(30).
001700         10  CL-QUANTITY           PIC S9(7).
001800         10  CL-INVOICE-DATE.
001900             15  CL-INV-DATE-CCYY  PIC 9(4).
002000             15  FILLER            PIC X.
002100             15  CL-INV-DATE-MM    PIC 9(2).
002200             15  FILLER            PIC X.
002300             15  CL-INV-DATE-DD    PIC 9(2).
002400         10  CL-UNIT-PRICE         PIC S9(7)V99.
002500         10  CL-CUSTOMER-ID        PIC 9(10).
002600         10  CL-COUNTRY            PIC X(20).
002700     05  CL-TOTAL-PRICE            PIC S9(9)V99.
002800     05  FILLER                    PIC X(12).
