000100******************************************************************
000200*                                                                *
000300*    COPYBOOK:   RFMTRAN                                        *
000400*    TITLE   :   RAW POS-EXTRACT INVOICE-LINE RECORD             *
000500*                                                                *
000600*    ONE RECORD PER PRODUCT LINE ON A CUSTOMER INVOICE, AS       *
000700*    RECEIVED FROM THE POINT-OF-SALE EXTRACT FEED.  A LEADING    *
000800*    'C' IN THE INVOICE NUMBER MARKS A CANCELLED TRANSACTION.    *
000900*    QUANTITY AND UNIT PRICE MAY ARRIVE NEGATIVE OR ZERO ON      *
001000*    DIRTY FEED DAYS -- RFMLOAD SCREENS THESE OUT, IT DOES NOT   *
001100*    REJECT THE COPYBOOK.                                       *
001200*                                                                *
001300*    RT-ORIGINAL-FIELDS WRAPS THE EIGHT FEED FIELDS AS ONE       *
001400*    GROUP SO RFMLOAD CAN COMPARE A WHOLE LINE FOR DUPLICATE     *
001500*    DETECTION IN ONE MOVE/COMPARE.                              *
001600*                                                                *
001700*    MAINTENANCE                                                 *
001800*    03/12/87  RKH  ORIGINAL LAYOUT FOR CR-1987-114              *
001900*    09/14/87  RKH  WRAPPED THE EIGHT FEED FIELDS IN             *
002000*                   RT-ORIGINAL-FIELDS FOR CR-1987-166           *
002100*    02/09/99  DMP  Y2K - INVOICE-DATE WAS 2-DIGIT YEAR, NOW     *
002200*                   CARRIED FULL CCYY-MM-DD ON THE FEED          *
002300******************************************************************
002400 01  RFMTRAN-REC.
002500     05  RT-ORIGINAL-FIELDS.
002600         10  RT-INVOICE-NO         PIC X(10).
002700         10  RT-STOCK-CODE         PIC X(10).
002800         10  RT-DESCRIPTION        PIC X(30).
002900         10  RT-QUANTITY           PIC S9(7).
003000         10  RT-INVOICE-DATE.
003100             15  RT-INV-DATE-CCYY  PIC 9(4).
003200             15  FILLER            PIC X.
003300             15  RT-INV-DATE-MM    PIC 9(2).
003400             15  FILLER            PIC X.
003500             15  RT-INV-DATE-DD    PIC 9(2).
003550         10  RT-INV-DATE-R REDEFINES RT-INVOICE-DATE.
003560             15  RT-INV-DATE-CCYY-R    PIC 9(4).
003570             15  FILLER                PIC X.
003580             15  RT-INV-DATE-MMDD-R    PIC 9(4).
003600         10  RT-UNIT-PRICE         PIC S9(7)V99.
003700         10  RT-CUSTOMER-ID        PIC X(10).
003800         10  RT-CUSTOMER-ID-NUM REDEFINES RT-CUSTOMER-ID
003900                                   PIC 9(10).
004000         10  RT-COUNTRY            PIC X(20).
004100     05  RT-INVOICE-NO-1 REDEFINES RT-ORIGINAL-FIELDS.
004200         10  RT-INV-NO-FIRST-CHAR  PIC X.
004300             88  RT-INVOICE-CANCELLED  VALUE 'C'.
004400         10  FILLER                PIC X(105).
004500     05  FILLER                    PIC X(14).
