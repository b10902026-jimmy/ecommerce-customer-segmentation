000100******************************************************************
000200*                                                                *
000300*    COPYBOOK:   RFMCUST                                        *
000400*    TITLE   :   PER-CUSTOMER RFM RESULT RECORD                 *
000500*                                                                *
000600*    OUTPUT OF RFMCALC, INPUT TO RFMRPT.  ONE ROW PER CUSTOMER,  *
000700*    WRITTEN IN ASCENDING CUSTOMER-ID SEQUENCE.                  *
000800*                                                                *
000900*    MAINTENANCE                                                 *
001000*    07/22/88  DMP  ORIGINAL LAYOUT FOR CR-1988-061              *
001100*    08/30/88  DMP  ADDED RF-AOV / RF-PURCH-FREQ-YR / RF-CLV     *
001200*                    FOR THE LIFETIME-VALUE ENHANCEMENT          *
001300******************************************************************
001400 01  RFMCUST-REC.
001500     05  RF-CUSTOMER-ID            PIC 9(10).
001600     05  RF-RECENCY                PIC 9(5).
001700     05  RF-FREQUENCY              PIC 9(5).
001800     05  RF-MONETARY               PIC S9(9)V99.
001900     05  RF-R-SCORE                PIC 9.
002000     05  RF-F-SCORE                PIC 9.
002100     05  RF-M-SCORE                PIC 9.
002200     05  RF-RFM-SCORE              PIC X(3).
002300     05  RF-CUSTOMER-SEGMENT       PIC X(20).
002400     05  RF-AOV                    PIC S9(9)V99.
002500     05  RF-PURCH-FREQ-YR          PIC S9(7)V99.
002600     05  RF-CLV                    PIC S9(11)V99.
002700     05  FILLER                    PIC X(10).
