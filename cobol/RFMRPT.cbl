000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RFMRPT.
000300 AUTHOR.        T J OSTROWSKI.
000400 INSTALLATION.  MERCHANTS DATA CENTER.
000500 DATE-WRITTEN.  08/15/88.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*                                                                *
001100*  RFMRPT IS THE LAST STEP OF THE NIGHTLY RFM RUN.  IT READS THE *
001200*  PER-CUSTOMER RESULT FILE RFMCALC WROTE (RFMOUT) AND THE       *
001300*  ENRICHED CONTROL RECORD (RUNCTL2), ROLLS THE CUSTOMERS UP     *
001400*  INTO THE ELEVEN NAMED SEGMENTS, AND PRODUCES TWO PRINT FILES: *
001500*  THE SEGMENT SUMMARY REPORT (ONE LINE PER SEGMENT, WIDEST-     *
001600*  SEGMENT-FIRST) AND THE ANALYSIS REPORT (CLEANING AUDIT, RFM   *
001700*  STATISTICS, TOP-3 SEGMENTS AND THE CHAMPIONS/AT-RISK BUSINESS *
001800*  INSIGHTS THE MARKETING GROUP ASKED FOR).                      *
001900*                                                                *
002000*  THE SEGMENT TABLE IS PRELOADED WITH ALL ELEVEN NAMES BEFORE   *
002100*  RFMOUT IS READ SO A CUSTOMER IN A SEGMENT WITH ZERO MEMBERS   *
002200*  STILL PRINTS A ZERO LINE -- MARKETING WANTS TO SEE THE WHOLE   *
002300*  TABLE, NOT JUST THE SEGMENTS THAT HAPPENED TO HAVE CUSTOMERS. *
002400*                                                                *
002500******************************************************************
002600*  MAINTENANCE LOG                                                *
002700*  ------------------------------------------------------------  *
002800*  08/15/88  TJO  ORIGINAL PROGRAM, CR-1988-061                  *
002900*  09/02/88  TJO  ADDED THE ANALYSIS REPORT (CLEANING AUDIT/RFM   *
003000*                 STATS/TOP-3/INSIGHTS) -- FIRST CUT ONLY HAD THE *
003100*                 SEGMENT SUMMARY                                *
003200*  02/09/99  DMP  Y2K - DATE FIELDS READ FROM RUNCTL2 ALREADY     *
003300*                 CARRY FULL CCYY, NO CHANGE REQUIRED            *
003400*  11/30/99  DMP  Y2K - RETESTED CENTURY ROLLOVER ON THE PRINTED  *
003500*                 DATE-RANGE LINE, NO CHANGES NEEDED              *
003600*  03/11/05  TJO  TOP-3 PERCENTAGE NOW SHOWS ONE DECIMAL PLACE    *
003700*                 PER HELP DESK TICKET 41950, WAS SHOWING TWO     *
003800******************************************************************
003900*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.   IBM-390.
004300 OBJECT-COMPUTER.   IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS NEXT-PAGE.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000*    RFMCALC'S PER-CUSTOMER RESULT FILE -- ONE LINE PER CUSTOMER IN
005100*    THE RUN, RFM FIGURES PLUS THE ASSIGNED SEGMENT NAME.
005200     SELECT RFMOUT  ASSIGN TO UT-S-RFMOUT
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS  IS WS-RFMOUT-STATUS.
005500
005600*    THE RUNCTL1 RECORD RFMLOAD WROTE, CARRIED FORWARD AND ENRICHED
005700*    BY RFMCALC WITH DATE-RANGE AND RUN-COUNT FIELDS OF ITS OWN.
005800     SELECT RUNCTL2 ASSIGN TO UT-S-RUNCTL2
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS  IS WS-RUNCTL2-STATUS.
006100
006200*    SEGMENT SUMMARY REPORT -- ONE PRINT LINE PER NAMED SEGMENT.
006300     SELECT RFMSEGO ASSIGN TO UT-S-RFMSEGO
006400         ACCESS MODE IS SEQUENTIAL
006500         FILE STATUS  IS WS-RFMSEGO-STATUS.
006600
006700*    ANALYSIS REPORT -- CLEANING AUDIT, RFM STATISTICS, TOP-3 AND
006800*    BUSINESS-INSIGHTS BLOCKS, ONE PRINT LINE AT A TIME.
006900     SELECT RFMANLY ASSIGN TO UT-S-RFMANLY
007000         ACCESS MODE IS SEQUENTIAL
007100         FILE STATUS  IS WS-RFMANLY-STATUS.
007200*
007300 DATA DIVISION.
007400 FILE SECTION.
007500
007600 FD  RFMOUT
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 100 CHARACTERS
008000     DATA RECORD IS RFMCUST-REC.
008100 COPY RFMCUST.
008200
008300 FD  RUNCTL2
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 120 CHARACTERS
008700     DATA RECORD IS RFMCTL-REC.
008800 COPY RFMCTL.
008900
009000 FD  RFMSEGO
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 132 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS SEG-RPT-REC.
009600 01  SEG-RPT-REC                   PIC X(132).
009700*
009800*
009900 FD  RFMANLY
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 132 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS ANLY-RPT-REC.
010500 01  ANLY-RPT-REC                  PIC X(132).
010600*
010700*
010800 WORKING-STORAGE SECTION.
010900
011000 01  PROGRAM-INDICATOR-SWITCHES.
011100*    WS-EOF-RFMOUT-SW DRIVES THE MAIN READ LOOP IN 220-ACCUM-ONE-
011200*    RESULT; WS-SORT-DONE-SW AND WS-SWAPPED-SW BELONG TO THE BUBBLE
011300*    SORT AND ARE RESET ON EVERY PASS IN 455-BUBBLE-PASS.
011400     05  WS-EOF-RFMOUT-SW         PIC X(3)    VALUE 'NO '.
011500         88  EOF-RFMOUT                        VALUE 'YES'.
011600     05  WS-SORT-DONE-SW          PIC X(3)    VALUE 'NO '.
011700         88  SORT-DONE                         VALUE 'YES'.
011800     05  WS-SWAPPED-SW            PIC X(3)    VALUE 'NO '.
011900         88  A-SWAP-WAS-MADE                   VALUE 'YES'.
012000
012100 01  WS-FILE-STATUS-CODES.
012200*    LEFT ADDRESSABLE FOR FUTURE I/O ERROR HANDLING -- NOT CHECKED
012300*    ANYWHERE IN THE CURRENT PROCEDURE DIVISION.
012400     05  WS-RFMOUT-STATUS         PIC X(2)    VALUE SPACES.
012500     05  WS-RUNCTL2-STATUS        PIC X(2)    VALUE SPACES.
012600     05  WS-RFMSEGO-STATUS        PIC X(2)    VALUE SPACES.
012700     05  WS-RFMANLY-STATUS        PIC X(2)    VALUE SPACES.
012800
012900 01  COUNTERS-AND-ACCUMULATORS.
013000*    RUN-WIDE TOTALS ACROSS ALL CUSTOMERS ON RFMOUT, ACCUMULATED IN
013100*    220-ACCUM-ONE-RESULT AND TURNED INTO AVERAGES IN 460-CALC-
013200*    SEGMENT-STATS.  WS-ATRISK- FIELDS FEED THE INSIGHTS BLOCK ONLY.
013300     05  WS-TOTAL-CUSTOMERS-CTR   PIC 9(7)      COMP VALUE ZERO.
013400     05  WS-RECENCY-TOTAL         PIC S9(11)    COMP-3 VALUE ZERO.
013500     05  WS-FREQUENCY-TOTAL       PIC S9(11)    COMP-3 VALUE ZERO.
013600     05  WS-MONETARY-TOTAL        PIC S9(11)V99 COMP-3 VALUE ZERO.
013700     05  WS-AVG-RECENCY           PIC 9(5)V99   VALUE ZERO.
013800     05  WS-AVG-FREQUENCY         PIC 9(5)V99   VALUE ZERO.
013900     05  WS-AVG-MONETARY          PIC S9(9)V99  VALUE ZERO.
014000     05  WS-PAGES                 PIC 9(3)  COMP VALUE 1.
014100     05  WS-SEG-IDX2              PIC 9(2)  COMP VALUE ZERO.
014200     05  WS-TOP-N                 PIC 9(2)  COMP VALUE ZERO.
014300     05  WS-ATRISK-COUNT          PIC 9(7)  COMP VALUE ZERO.
014400     05  WS-ATRISK-REVENUE        PIC S9(11)V99 COMP-3 VALUE ZERO.
014500     05  WS-ATRISK-PCT            PIC 9(3)V99   VALUE ZERO.
014600     05  WS-TOP-PCT-1DEC          PIC 9(3)V9    VALUE ZERO.
014700
014800*    THE ELEVEN SEGMENT NAMES, IN THE SAME ORDER THE RULE CASCADE
014900*    IN RFMCALC EVALUATES THEM.  NAMED INDIVIDUALLY SO THEY CAN
015000*    BE LOADED WITH VALUE CLAUSES, THEN REDEFINED AS A TABLE SO
015100*    110-INIT-SEGMENT-TABLE CAN SUBSCRIPT THROUGH THEM.
015200 01  WS-SEGMENT-NAMES.
015300     05  FILLER  PIC X(20) VALUE 'CHAMPIONS'.
015400     05  FILLER  PIC X(20) VALUE 'LOYAL CUSTOMERS'.
015500     05  FILLER  PIC X(20) VALUE 'POTENTIAL LOYALISTS'.
015600     05  FILLER  PIC X(20) VALUE 'NEW CUSTOMERS'.
015700     05  FILLER  PIC X(20) VALUE 'PROMISING'.
015800     05  FILLER  PIC X(20) VALUE 'NEED ATTENTION'.
015900     05  FILLER  PIC X(20) VALUE 'ABOUT TO SLEEP'.
016000     05  FILLER  PIC X(20) VALUE 'AT RISK'.
016100     05  FILLER  PIC X(20) VALUE 'CANNOT LOSE THEM'.
016200     05  FILLER  PIC X(20) VALUE 'HIBERNATING'.
016300     05  FILLER  PIC X(20) VALUE 'LOST'.
016400 01  WS-SEGMENT-NAME-TABLE REDEFINES WS-SEGMENT-NAMES.
016500     05  WS-SG-SEGMENT-NAME-ENTRY  PIC X(20)  OCCURS 11 TIMES.
016600
016700*    ROLLED-UP SEGMENT TOTALS -- ONE ROW PER NAMED SEGMENT, FIXED
016800*    AT ELEVEN ROWS (THE RULE TABLE NEVER GROWS).  CARRIED HERE AS
016900*    A PLAIN TABLE RATHER THAN A COPYBOOK SINCE A RECORD LAYOUT
017000*    CANNOT BE NESTED UNDER AN OCCURS ENTRY.
017100 01  SEGMENT-TABLE.
017200     05  SEG-ENTRY  OCCURS 11 TIMES INDEXED BY SEG-IDX.
017300         10  SG-SEGMENT-NAME               PIC X(20).
017400         10  SG-CUSTOMER-COUNT              PIC 9(7)      COMP.
017500         10  SEG-RECENCY-TOTAL      PIC S9(11)    COMP-3.
017600         10  SEG-FREQUENCY-TOTAL    PIC S9(11)    COMP-3.
017700         10  SG-TOTAL-MONETARY     PIC S9(11)V99 COMP-3.
017800         10  SG-AVG-RECENCY        PIC 9(5)V99.
017900         10  SG-AVG-FREQUENCY      PIC 9(5)V99.
018000         10  SG-AVG-MONETARY       PIC S9(9)V99.
018100         10  SG-PERCENTAGE         PIC 9(3)V99.
018200         10  FILLER                PIC X(10).
018300
018400*    WHOLE-ROW WORK AREA FOR THE BUBBLE-SORT EXCHANGE IN 455.
018500 01  WS-SWAP-ROW.
018600     05  WS-SWAP-NAME             PIC X(20).
018700     05  WS-SWAP-COUNT            PIC 9(7)      COMP.
018800     05  WS-SWAP-RECENCY-TOTAL    PIC S9(11)    COMP-3.
018900     05  WS-SWAP-FREQUENCY-TOTAL  PIC S9(11)    COMP-3.
019000     05  WS-SWAP-MONETARY-TOTAL   PIC S9(11)V99 COMP-3.
019100     05  FILLER                   PIC X(10).
019200
019300 01  WS-SEG-HDR-LINE.
019400*    COLUMN HEADINGS FOR THE SEGMENT SUMMARY REPORT.
019500     05  FILLER  PIC X(1)  VALUE SPACE.
019600     05  FILLER  PIC X(20) VALUE 'SEGMENT'.
019700     05  FILLER  PIC X(2)  VALUE SPACES.
019800     05  FILLER  PIC X(7)  VALUE 'COUNT'.
019900     05  FILLER  PIC X(2)  VALUE SPACES.
020000     05  FILLER  PIC X(8)  VALUE 'AVG-RECY'.
020100     05  FILLER  PIC X(2)  VALUE SPACES.
020200     05  FILLER  PIC X(8)  VALUE 'AVG-FREQ'.
020300     05  FILLER  PIC X(2)  VALUE SPACES.
020400     05  FILLER  PIC X(12) VALUE 'AVG-MONETARY'.
020500     05  FILLER  PIC X(2)  VALUE SPACES.
020600     05  FILLER  PIC X(14) VALUE 'TOTAL-MONETARY'.
020700     05  FILLER  PIC X(2)  VALUE SPACES.
020800     05  FILLER  PIC X(3)  VALUE 'PCT'.
020900     05  FILLER  PIC X(47) VALUE SPACES.
021000
021100 01  WS-SEG-DETAIL-LINE.
021200*    ONE PRINTED ROW OF THE SEGMENT SUMMARY -- FIELDS LOADED BY
021300*    520-WRITE-SEG-DETAIL-LINE FROM THE SEGMENT-TABLE ROW IN HAND.
021400     05  FILLER         PIC X(1)  VALUE SPACE.
021500     05  SDL-NAME-O     PIC X(20).
021600     05  FILLER         PIC X(2)  VALUE SPACES.
021700     05  SDL-COUNT-O    PIC ZZZZZZ9.
021800     05  FILLER         PIC X(2)  VALUE SPACES.
021900     05  SDL-AVG-RCY-O  PIC ZZZZ9.99.
022000     05  FILLER         PIC X(2)  VALUE SPACES.
022100     05  SDL-AVG-FRQ-O  PIC ZZZZ9.99.
022200     05  FILLER         PIC X(2)  VALUE SPACES.
022300     05  SDL-AVG-MON-O  PIC ZZZZZZZZ9.99.
022400     05  FILLER         PIC X(2)  VALUE SPACES.
022500     05  SDL-TOT-MON-O  PIC ZZZZZZZZZZ9.99.
022600     05  FILLER         PIC X(2)  VALUE SPACES.
022700     05  SDL-PCT-O      PIC ZZ9.99.
022800     05  FILLER         PIC X(44) VALUE SPACES.
022900 01  WS-SEG-DETAIL-FLAT REDEFINES WS-SEG-DETAIL-LINE PIC X(132).
023000
023100 01  WS-SEG-TOTAL-LINE.
023200*    GRAND-TOTAL ROW, SAME REPORT -- ONLY CARRIES A CUSTOMER COUNT
023300*    AND A TOTAL-MONETARY FIGURE, NO AVERAGES.
023400     05  FILLER         PIC X(1)  VALUE SPACE.
023500     05  FILLER         PIC X(20) VALUE 'GRAND TOTAL'.
023600     05  FILLER         PIC X(2)  VALUE SPACES.
023700     05  STL-COUNT-O    PIC ZZZZZZ9.
023800     05  FILLER         PIC X(21) VALUE SPACES.
023900     05  FILLER         PIC X(14) VALUE SPACES.
024000     05  FILLER         PIC X(2)  VALUE SPACES.
024100     05  STL-TOT-MON-O  PIC ZZZZZZZZZZ9.99.
024200     05  FILLER         PIC X(51) VALUE SPACES.
024300
024400 01  WS-BLANK-LINE.
024500*    SPACER LINE USED BY BOTH PRINT FILES.
024600     05  FILLER  PIC X(132)  VALUE SPACES.
024700
024800 01  WS-ANLY-LINE.
024900*    ONE LABEL/VALUE LINE ON THE ANALYSIS REPORT -- EVERY BLOCK IN
025000*    600-WRITE-ANALYSIS-REPORT WRITES THROUGH THIS SAME WORK AREA.
025100     05  ANLY-LABEL      PIC X(44).
025200     05  ANLY-VALUE      PIC X(44).
025300     05  FILLER          PIC X(44)  VALUE SPACES.
025400 01  WS-ANLY-LINE-FLAT REDEFINES WS-ANLY-LINE PIC X(132).
025500
025600 01  WS-ANLY-HDR-LINE.
025700*    ANALYSIS REPORT PAGE HEADER.
025800     05  FILLER  PIC X(1)  VALUE SPACE.
025900     05  FILLER  PIC X(40) VALUE
026000         'RFM CUSTOMER SEGMENTATION - ANALYSIS RUN'.
026100     05  FILLER  PIC X(80) VALUE SPACES.
026200     05  FILLER  PIC X(8)  VALUE 'PAGE '.
026300     05  AHL-PAGE-O  PIC ZZ9.
026400
026500*    EDITED WORK FIELDS USED TO FORMAT ONE VALUE AT A TIME INTO
026600*    ANLY-VALUE ABOVE.
026700 01  WS-ANLY-EDIT-FIELDS.
026800     05  WS-EDIT-COUNT-O    PIC Z(8)9.
026900     05  WS-EDIT-MONEY-O    PIC Z(10)9.99-.
027000     05  WS-EDIT-2DEC-O     PIC ZZZZ9.99.
027100     05  WS-EDIT-PCT-O      PIC ZZ9.9.
027200     05  WS-EDIT-DATE-O.
027300         10  WS-EDIT-DT-CCYY  PIC 9999.
027400         10  FILLER           PIC X VALUE '-'.
027500         10  WS-EDIT-DT-MM    PIC 99.
027600         10  FILLER           PIC X VALUE '-'.
027700         10  WS-EDIT-DT-DD    PIC 99.
027800     05  WS-EDIT-DATE-N REDEFINES WS-EDIT-DATE-O PIC 9(8).
027900*
028000 PROCEDURE DIVISION.
028100
028200 000-MAINLINE.
028300*
028400*    JOB FLOW, TOP TO BOTTOM: OPEN FILES AND PRIME THE SEGMENT TABLE,
028500*    READ AND ACCUMULATE EVERY RFMOUT RECORD RFMCALC WROTE, BUBBLE-SORT
028600*    THE ELEVEN SEGMENT ROWS WIDEST-FIRST, ROLL UP THE PER-SEGMENT
028700*    AVERAGES AND PERCENTAGES, THEN WRITE THE TWO PRINT FILES AND QUIT.
028800*    EVERY PERFORM BELOW IS A PERFORM...THRU...EXIT PAIR EXCEPT THE
028900*    GO TO 990-ABEND JUMPS, WHICH NEVER RETURN (990-ABEND GOBACKS).
029000
029100     PERFORM 100-INITIALIZE THRU 100-EXIT.
029200     PERFORM 200-READ-ONE-RESULT THRU 200-EXIT.
029300     PERFORM 220-ACCUM-ONE-RESULT THRU 220-EXIT
029400         UNTIL EOF-RFMOUT.
029500     PERFORM 450-SORT-SEGMENT-TABLE THRU 450-EXIT.
029600     PERFORM 460-CALC-SEGMENT-STATS THRU 460-EXIT.
029700     PERFORM 500-WRITE-SEGMENT-REPORT THRU 500-EXIT.
029800     PERFORM 600-WRITE-ANALYSIS-REPORT THRU 600-EXIT.
029900     PERFORM 950-TERMINATE THRU 950-EXIT.
030000     MOVE ZERO TO RETURN-CODE.
030100     GOBACK.
030200
030300 100-INITIALIZE.
030400*
030500*    OPENS ALL FOUR FILES AND READS THE ONE RUNCTL2 RECORD RFMCALC
030600*    WROTE AT THE END OF ITS OWN RUN.  IF RUNCTL2 IS EMPTY THE CALC
030700*    STEP EITHER NEVER RAN OR ABENDED BEFORE WRITING IT -- EITHER WAY
030800*    THIS REPORT STEP HAS NOTHING TO ROLL UP AND MUST NOT CONTINUE.
030900
031000     OPEN INPUT  RFMOUT
031100          INPUT  RUNCTL2
031200          OUTPUT RFMSEGO
031300          OUTPUT RFMANLY.
031400     READ RUNCTL2
031500         AT END
031600            DISPLAY '** FATAL ** RUNCTL2 IS EMPTY, RFMCALC MUST '
031700                    'RUN FIRST'
031800            GO TO 990-ABEND.
031900     PERFORM 110-INIT-SEGMENT-TABLE THRU 110-EXIT.
032000
032100 100-EXIT.
032200     EXIT.
032300
032400 110-INIT-SEGMENT-TABLE.
032500*
032600*    LOADS ALL ELEVEN SEGMENT NAMES AND ZEROES THEIR COUNTERS BEFORE
032700*    A SINGLE RFMOUT RECORD IS READ, SO A SEGMENT WITH NO MEMBERS
032800*    THIS RUN STILL APPEARS ON THE REPORT WITH A ZERO COUNT.
032900
033000     SET SEG-IDX TO 1.
033100     PERFORM 120-INIT-ONE-SEGMENT THRU 120-EXIT
033200         UNTIL SEG-IDX > 11.
033300
033400 110-EXIT.
033500     EXIT.
033600
033700 120-INIT-ONE-SEGMENT.
033800*    ONE TABLE ROW PER CALL -- NAME FROM WS-SEGMENT-NAME-TABLE, ALL
033900*    NUMERIC FIELDS TO ZERO.
034000
034100     MOVE WS-SG-SEGMENT-NAME-ENTRY (SEG-IDX) TO SG-SEGMENT-NAME (SEG-IDX).
034200     MOVE ZERO                        TO SG-CUSTOMER-COUNT (SEG-IDX)
034300                                          SEG-RECENCY-TOTAL (SEG-IDX)
034400                                          SEG-FREQUENCY-TOTAL (SEG-IDX)
034500                                          SG-TOTAL-MONETARY (SEG-IDX)
034600                                          SG-AVG-RECENCY (SEG-IDX)
034700                                          SG-AVG-FREQUENCY (SEG-IDX)
034800                                          SG-AVG-MONETARY (SEG-IDX)
034900                                          SG-PERCENTAGE (SEG-IDX).
035000     SET SEG-IDX UP BY 1.
035100
035200 120-EXIT.
035300     EXIT.
035400
035500 200-READ-ONE-RESULT.
035600*
035700*    READS THE NEXT RFMCALC RESULT RECORD.  220-ACCUM-ONE-RESULT BELOW
035800*    PERFORMS THIS PARAGRAPH AGAIN AT THE BOTTOM OF ITS OWN LOOP, SO
035900*    THE EOF SWITCH IS ALWAYS CHECKED BEFORE THE NEXT RECORD IS USED.
036000
036100     READ RFMOUT
036200         AT END MOVE 'YES' TO WS-EOF-RFMOUT-SW.
036300
036400 200-EXIT.
036500     EXIT.
036600
036700 220-ACCUM-ONE-RESULT.
036800*
036900*    RUNS ONCE PER CUSTOMER ON RFMOUT.  ROLLS THE CUSTOMER'S RAW
037000*    RECENCY/FREQUENCY/MONETARY FIGURES INTO THE RUN-WIDE TOTALS (FOR
037100*    THE OVERALL AVERAGES IN THE ANALYSIS REPORT) AND INTO ITS OWN
037200*    SEGMENT ROW (FOR THE PER-SEGMENT AVERAGES IN THE SUMMARY REPORT),
037300*    THEN READS AHEAD FOR THE NEXT CUSTOMER.
037400
037500     ADD 1                 TO WS-TOTAL-CUSTOMERS-CTR.
037600     ADD RF-RECENCY        TO WS-RECENCY-TOTAL.
037700     ADD RF-FREQUENCY      TO WS-FREQUENCY-TOTAL.
037800     ADD RF-MONETARY       TO WS-MONETARY-TOTAL.
037900     PERFORM 230-FIND-SEGMENT-ROW THRU 230-EXIT.
038000     PERFORM 200-READ-ONE-RESULT THRU 200-EXIT.
038100
038200 220-EXIT.
038300     EXIT.
038400
038500 230-FIND-SEGMENT-ROW.
038600*
038700*    LINEAR SEARCH OF THE ELEVEN-ROW SEGMENT TABLE BY NAME.  ELEVEN
038800*    ROWS IS TOO SMALL TO BOTHER WITH A BINARY SEARCH.  IF THE NAME ON
038900*    RFMOUT MATCHES NONE OF THE ELEVEN, RFMCALC WROTE A SEGMENT THIS
039000*    PROGRAM DOES NOT KNOW ABOUT -- A MISMATCHED RELEASE OF THE TWO
039100*    PROGRAMS -- SO THE RUN ABENDS RATHER THAN SILENTLY DROP THE ROW.
039200
039300     SET SEG-IDX TO 1.
039400     SEARCH SEG-ENTRY
039500         AT END
039600             DISPLAY '** FATAL ** UNKNOWN SEGMENT ON RFMOUT -- '
039700                     RF-CUSTOMER-SEGMENT
039800             GO TO 990-ABEND
039900         WHEN SG-SEGMENT-NAME (SEG-IDX) = RF-CUSTOMER-SEGMENT
040000             ADD 1            TO SG-CUSTOMER-COUNT (SEG-IDX)
040100             ADD RF-RECENCY   TO SEG-RECENCY-TOTAL (SEG-IDX)
040200             ADD RF-FREQUENCY TO SEG-FREQUENCY-TOTAL (SEG-IDX)
040300             ADD RF-MONETARY  TO SG-TOTAL-MONETARY (SEG-IDX).
040400
040500 230-EXIT.
040600     EXIT.
040700
040800 450-SORT-SEGMENT-TABLE.
040900*
041000*    DRIVES THE BUBBLE SORT TO COMPLETION -- KEEPS CALLING 455 UNTIL A
041100*    FULL PASS MAKES NO SWAPS, WHICH IS THE USUAL BUBBLE-SORT
041200*    TERMINATION TEST.
041300
041400*    ONLY ELEVEN ROWS -- A STRAIGHT BUBBLE SORT IS PLENTY, NO
041500*    NEED TO CALL 'RFMSORT' FOR A TABLE THIS SMALL.
041600     MOVE 'NO ' TO WS-SORT-DONE-SW.
041700     PERFORM 455-BUBBLE-PASS THRU 455-EXIT
041800         UNTIL SORT-DONE.
041900
042000 450-EXIT.
042100     EXIT.
042200
042300 455-BUBBLE-PASS.
042400*
042500*    ONE PASS OVER THE TEN ADJACENT PAIRS IN THE ELEVEN-ROW TABLE.
042600*    WS-SWAPPED-SW TRACKS WHETHER THIS PASS MOVED ANYTHING; IF NOT,
042700*    THE TABLE IS ALREADY IN DESCENDING CUSTOMER-COUNT ORDER AND
042800*    450-SORT-SEGMENT-TABLE ABOVE CAN STOP CALLING THIS PARAGRAPH.
042900
043000     MOVE 'NO ' TO WS-SWAPPED-SW.
043100     SET SEG-IDX TO 1.
043200     PERFORM 457-COMPARE-ADJACENT THRU 457-EXIT
043300         UNTIL SEG-IDX > 10.
043400     IF NOT A-SWAP-WAS-MADE
043500        MOVE 'YES' TO WS-SORT-DONE-SW.
043600
043700 455-EXIT.
043800     EXIT.
043900
044000 457-COMPARE-ADJACENT.
044100*
044200*    COMPARES ROW SEG-IDX AGAINST ROW SEG-IDX+1 AND SWAPS THE WHOLE
044300*    ROW (EVERY FIELD, NOT JUST THE SORT KEY) WHEN THE LOWER-INDEXED
044400*    ROW HAS FEWER CUSTOMERS -- WIDEST SEGMENT ENDS UP FIRST.
044500*    WS-SWAP-ROW IS THE HOLDING AREA FOR THE ROW BEING MOVED DOWN.
044600
044700     IF SG-CUSTOMER-COUNT (SEG-IDX) < SG-CUSTOMER-COUNT (SEG-IDX + 1)
044800        MOVE SG-SEGMENT-NAME  (SEG-IDX)     TO WS-SWAP-NAME
044900        MOVE SG-CUSTOMER-COUNT (SEG-IDX)    TO WS-SWAP-COUNT
045000        MOVE SEG-RECENCY-TOTAL (SEG-IDX)    TO WS-SWAP-RECENCY-TOTAL
045100        MOVE SEG-FREQUENCY-TOTAL (SEG-IDX)  TO WS-SWAP-FREQUENCY-TOTAL
045200        MOVE SG-TOTAL-MONETARY (SEG-IDX)    TO WS-SWAP-MONETARY-TOTAL
045300        MOVE SG-SEGMENT-NAME  (SEG-IDX + 1)  TO SG-SEGMENT-NAME (SEG-IDX)
045400        MOVE SG-CUSTOMER-COUNT (SEG-IDX + 1) TO SG-CUSTOMER-COUNT (SEG-IDX)
045500        MOVE SEG-RECENCY-TOTAL (SEG-IDX + 1)
045600                                 TO SEG-RECENCY-TOTAL (SEG-IDX)
045700        MOVE SEG-FREQUENCY-TOTAL (SEG-IDX + 1)
045800                                 TO SEG-FREQUENCY-TOTAL (SEG-IDX)
045900        MOVE SG-TOTAL-MONETARY (SEG-IDX + 1)
046000                                 TO SG-TOTAL-MONETARY (SEG-IDX)
046100        MOVE WS-SWAP-NAME            TO SG-SEGMENT-NAME  (SEG-IDX + 1)
046200        MOVE WS-SWAP-COUNT           TO SG-CUSTOMER-COUNT (SEG-IDX + 1)
046300        MOVE WS-SWAP-RECENCY-TOTAL   TO SEG-RECENCY-TOTAL (SEG-IDX + 1)
046400        MOVE WS-SWAP-FREQUENCY-TOTAL TO SEG-FREQUENCY-TOTAL (SEG-IDX + 1)
046500        MOVE WS-SWAP-MONETARY-TOTAL  TO SG-TOTAL-MONETARY (SEG-IDX + 1)
046600        MOVE 'YES' TO WS-SWAPPED-SW.
046700     SET SEG-IDX UP BY 1.
046800
046900 457-EXIT.
047000     EXIT.
047100
047200 460-CALC-SEGMENT-STATS.
047300*
047400*    COMPUTES THE THREE RUN-WIDE AVERAGES (GUARDED AGAINST A ZERO-
047500*    CUSTOMER RUN, WHICH WOULD OTHERWISE DIVIDE BY ZERO) AND THEN
047600*    DRIVES 465 TO COMPUTE THE SAME THREE AVERAGES PLUS THE SHARE-OF-
047700*    TOTAL PERCENTAGE FOR EACH OF THE ELEVEN SEGMENT ROWS.
047800
047900     IF WS-TOTAL-CUSTOMERS-CTR > ZERO
048000        COMPUTE WS-AVG-RECENCY   ROUNDED =
048100                WS-RECENCY-TOTAL / WS-TOTAL-CUSTOMERS-CTR
048200        COMPUTE WS-AVG-FREQUENCY ROUNDED =
048300                WS-FREQUENCY-TOTAL / WS-TOTAL-CUSTOMERS-CTR
048400        COMPUTE WS-AVG-MONETARY  ROUNDED =
048500                WS-MONETARY-TOTAL / WS-TOTAL-CUSTOMERS-CTR.
048600     SET SEG-IDX TO 1.
048700     PERFORM 465-CALC-ONE-SEGMENT THRU 465-EXIT
048800         UNTIL SEG-IDX > 11.
048900
049000 460-EXIT.
049100     EXIT.
049200
049300 465-CALC-ONE-SEGMENT.
049400*
049500*    BOTH IFS BELOW GUARD AGAINST DIVIDE BY ZERO -- A SEGMENT WITH NO
049600*    MEMBERS LEAVES ITS AVERAGES AT THE ZERO 120-INIT-ONE-SEGMENT SET
049700*    THEM TO, RATHER THAN ABENDING THE WHOLE RUN OVER AN EMPTY ROW.
049800
049900     IF SG-CUSTOMER-COUNT (SEG-IDX) > ZERO
050000        COMPUTE SG-AVG-RECENCY (SEG-IDX) ROUNDED =
050100                SEG-RECENCY-TOTAL (SEG-IDX) / SG-CUSTOMER-COUNT (SEG-IDX)
050200        COMPUTE SG-AVG-FREQUENCY (SEG-IDX) ROUNDED =
050300                SEG-FREQUENCY-TOTAL (SEG-IDX) / SG-CUSTOMER-COUNT (SEG-IDX)
050400        COMPUTE SG-AVG-MONETARY (SEG-IDX) ROUNDED =
050500                SG-TOTAL-MONETARY (SEG-IDX) / SG-CUSTOMER-COUNT (SEG-IDX).
050600     IF WS-TOTAL-CUSTOMERS-CTR > ZERO
050700        COMPUTE SG-PERCENTAGE (SEG-IDX) ROUNDED =
050800           (SG-CUSTOMER-COUNT (SEG-IDX) / WS-TOTAL-CUSTOMERS-CTR) * 100.
050900     SET SEG-IDX UP BY 1.
051000
051100 465-EXIT.
051200     EXIT.
051300
051400 500-WRITE-SEGMENT-REPORT.
051500*
051600*    SEGMENT SUMMARY REPORT.  HEADER, ONE DETAIL LINE PER SEGMENT IN
051700*    THE BUBBLE-SORTED (WIDEST-FIRST) ORDER, THEN A GRAND-TOTAL LINE.
051800
051900     WRITE SEG-RPT-REC FROM WS-SEG-HDR-LINE
052000         AFTER ADVANCING NEXT-PAGE.
052100     WRITE SEG-RPT-REC FROM WS-BLANK-LINE
052200         AFTER ADVANCING 1.
052300     SET SEG-IDX TO 1.
052400     PERFORM 520-WRITE-SEG-DETAIL-LINE THRU 520-EXIT
052500         UNTIL SEG-IDX > 11.
052600     PERFORM 530-WRITE-SEG-GRAND-TOTAL THRU 530-EXIT.
052700
052800 500-EXIT.
052900     EXIT.
053000
053100 520-WRITE-SEG-DETAIL-LINE.
053200*    ONE SEGMENT ROW, EDITED INTO WS-SEG-DETAIL-LINE'S ZERO-SUPPRESSED
053300*    NUMERIC PICTURES FOR PRINTING.
053400
053500     MOVE SG-SEGMENT-NAME          (SEG-IDX) TO SDL-NAME-O.
053600     MOVE SG-CUSTOMER-COUNT         (SEG-IDX) TO SDL-COUNT-O.
053700     MOVE SG-AVG-RECENCY   (SEG-IDX) TO SDL-AVG-RCY-O.
053800     MOVE SG-AVG-FREQUENCY (SEG-IDX) TO SDL-AVG-FRQ-O.
053900     MOVE SG-AVG-MONETARY  (SEG-IDX) TO SDL-AVG-MON-O.
054000     MOVE SG-TOTAL-MONETARY (SEG-IDX) TO SDL-TOT-MON-O.
054100     MOVE SG-PERCENTAGE    (SEG-IDX) TO SDL-PCT-O.
054200     WRITE SEG-RPT-REC FROM WS-SEG-DETAIL-LINE
054300         AFTER ADVANCING 1.
054400     SET SEG-IDX UP BY 1.
054500
054600 520-EXIT.
054700     EXIT.
054800
054900 530-WRITE-SEG-GRAND-TOTAL.
055000*    CUSTOMER COUNT AND REVENUE ACROSS ALL ELEVEN SEGMENTS -- A CROSS-
055100*    FOOT CHECK AGAINST THE SUM OF THE ELEVEN DETAIL LINES ABOVE.
055200
055300     WRITE SEG-RPT-REC FROM WS-BLANK-LINE
055400         AFTER ADVANCING 1.
055500     MOVE WS-TOTAL-CUSTOMERS-CTR TO STL-COUNT-O.
055600     MOVE WS-MONETARY-TOTAL     TO STL-TOT-MON-O.
055700     WRITE SEG-RPT-REC FROM WS-SEG-TOTAL-LINE
055800         AFTER ADVANCING 1.
055900
056000 530-EXIT.
056100     EXIT.
056200
056300 600-WRITE-ANALYSIS-REPORT.
056400*
056500*    ANALYSIS REPORT.  FOUR BLOCKS IN ORDER: THE CLEANING AUDIT CARRIED
056600*    FORWARD FROM RFMLOAD'S RUNCTL1 RECORD, THE RUN-WIDE RFM
056700*    STATISTICS, THE TOP-3 SEGMENTS BY CUSTOMER COUNT, AND THE
056800*    CHAMPIONS/AT-RISK BUSINESS INSIGHTS MARKETING ASKED FOR.
056900
057000     MOVE WS-PAGES TO AHL-PAGE-O.
057100     WRITE ANLY-RPT-REC FROM WS-ANLY-HDR-LINE
057200         AFTER ADVANCING NEXT-PAGE.
057300     WRITE ANLY-RPT-REC FROM WS-BLANK-LINE
057400         AFTER ADVANCING 1.
057500     PERFORM 610-WRITE-AUDIT-BLOCK THRU 610-EXIT.
057600     PERFORM 620-WRITE-STATS-BLOCK THRU 620-EXIT.
057700     PERFORM 630-WRITE-TOP-3-BLOCK THRU 630-EXIT.
057800     PERFORM 640-WRITE-INSIGHTS-BLOCK THRU 640-EXIT.
057900
058000 600-EXIT.
058100     EXIT.
058200
058300 610-WRITE-AUDIT-BLOCK.
058400*
058500*    CT- FIELDS HERE ALL CAME FROM RFMLOAD'S RUNCTL1 RECORD BY WAY OF
058600*    RFMCALC'S RUNCTL2 -- THIS PROGRAM NEVER TOUCHES RFMLOAD'S OUTPUT
058700*    DIRECTLY, ONLY THE ENRICHED CONTROL RECORD PASSED DOWN THE CHAIN.
058800
058900*    FROM RFMLOAD'S RUNCTL1 COUNTERS, PASSED THROUGH RFMCALC'S RUNCTL2.
059000     MOVE 'CLEANING AUDIT'            TO ANLY-LABEL.
059100     MOVE SPACES                      TO ANLY-VALUE.
059200     WRITE ANLY-RPT-REC FROM WS-ANLY-LINE AFTER ADVANCING 1.
059300*    CT-ORIGINAL-COUNT -- EVERY RECORD RFMLOAD READ, BEFORE CLEANING.
059400     MOVE 'ORIGINAL TRANSACTIONS READ'   TO ANLY-LABEL.
059500     MOVE CT-ORIGINAL-COUNT TO WS-EDIT-COUNT-O.
059600     MOVE WS-EDIT-COUNT-O              TO ANLY-VALUE.
059700     WRITE ANLY-RPT-REC FROM WS-ANLY-LINE AFTER ADVANCING 1.
059800*    CT-CANCELLED-REMOVED -- CLEANING STEP 1 REJECTIONS.
059900     MOVE 'CANCELLED REMOVED'            TO ANLY-LABEL.
060000     MOVE CT-CANCELLED-REMOVED TO WS-EDIT-COUNT-O.
060100     MOVE WS-EDIT-COUNT-O              TO ANLY-VALUE.
060200     WRITE ANLY-RPT-REC FROM WS-ANLY-LINE AFTER ADVANCING 1.
060300*    CT-INVALID-QTY-REMOVED + CT-INVALID-PRICE-REMOVED, STEPS 2 AND 3.
060400     MOVE 'INVALID QUANTITY/PRICE REMOVED' TO ANLY-LABEL.
060500     COMPUTE WS-EDIT-COUNT-O =
060600             CT-INVALID-QTY-REMOVED + CT-INVALID-PRICE-REMOVED.
060700     MOVE WS-EDIT-COUNT-O              TO ANLY-VALUE.
060800     WRITE ANLY-RPT-REC FROM WS-ANLY-LINE AFTER ADVANCING 1.
060900*    CT-MISSING-CUST-REMOVED -- CLEANING STEP 4 REJECTIONS.
061000     MOVE 'MISSING CUSTOMER REMOVED'     TO ANLY-LABEL.
061100     MOVE CT-MISSING-CUST-REMOVED TO WS-EDIT-COUNT-O.
061200     MOVE WS-EDIT-COUNT-O              TO ANLY-VALUE.
061300     WRITE ANLY-RPT-REC FROM WS-ANLY-LINE AFTER ADVANCING 1.
061400*    CT-DUPLICATE-REMOVED -- CLEANING STEP 6 REJECTIONS.
061500     MOVE 'DUPLICATES REMOVED'           TO ANLY-LABEL.
061600     MOVE CT-DUPLICATE-REMOVED TO WS-EDIT-COUNT-O.
061700     MOVE WS-EDIT-COUNT-O              TO ANLY-VALUE.
061800     WRITE ANLY-RPT-REC FROM WS-ANLY-LINE AFTER ADVANCING 1.
061900*    CT-FINAL-COUNT -- WHAT RFMCALC ACTUALLY SUMMARIZED.
062000     MOVE 'FINAL TRANSACTIONS RETAINED'  TO ANLY-LABEL.
062100     MOVE CT-FINAL-COUNT TO WS-EDIT-COUNT-O.
062200     MOVE WS-EDIT-COUNT-O              TO ANLY-VALUE.
062300     WRITE ANLY-RPT-REC FROM WS-ANLY-LINE AFTER ADVANCING 1.
062400*    SHARE OF ORIGINAL TRANSACTIONS THE CLEANING PASS REJECTED.
062500     MOVE 'REMOVAL RATE PCT'             TO ANLY-LABEL.
062600     MOVE CT-REMOVAL-RATE-PCT TO WS-EDIT-2DEC-O.
062700     MOVE WS-EDIT-2DEC-O               TO ANLY-VALUE.
062800     WRITE ANLY-RPT-REC FROM WS-ANLY-LINE AFTER ADVANCING 1.
062900*    COMPLEMENT OF THE REMOVAL RATE -- WHAT SURVIVED CLEANING.
063000     MOVE 'RETENTION RATE PCT'           TO ANLY-LABEL.
063100     MOVE CT-RETENTION-RATE-PCT TO WS-EDIT-2DEC-O.
063200     MOVE WS-EDIT-2DEC-O               TO ANLY-VALUE.
063300     WRITE ANLY-RPT-REC FROM WS-ANLY-LINE AFTER ADVANCING 1.
063400     WRITE ANLY-RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
063500
063600 610-EXIT.
063700     EXIT.
063800
063900 620-WRITE-STATS-BLOCK.
064000*
064100*    RUN-WIDE AVERAGES COMPUTED IN 460 ABOVE, PLUS THE EARLIEST/LATEST
064200*    INVOICE DATES CARRIED IN RUNCTL2 SINCE RFMLOAD'S CLEANING PASS.
064300
064400*    RUN-WIDE AVERAGES COMPUTED IN 460-CALC-SEGMENT-STATS.
064500     MOVE 'RFM ANALYSIS STATISTICS'     TO ANLY-LABEL.
064600     MOVE SPACES                        TO ANLY-VALUE.
064700     WRITE ANLY-RPT-REC FROM WS-ANLY-LINE AFTER ADVANCING 1.
064800*    WS-TOTAL-CUSTOMERS-CTR -- DENOMINATOR FOR EVERY PERCENTAGE BELOW.
064900     MOVE 'CUSTOMERS ANALYZED'           TO ANLY-LABEL.
065000     MOVE WS-TOTAL-CUSTOMERS-CTR TO WS-EDIT-COUNT-O.
065100     MOVE WS-EDIT-COUNT-O                TO ANLY-VALUE.
065200     WRITE ANLY-RPT-REC FROM WS-ANLY-LINE AFTER ADVANCING 1.
065300*    MEAN DAYS SINCE LAST PURCHASE, ACROSS ALL CUSTOMERS IN THE RUN.
065400     MOVE 'AVERAGE RECENCY (DAYS)'       TO ANLY-LABEL.
065500     MOVE WS-AVG-RECENCY TO WS-EDIT-2DEC-O.
065600     MOVE WS-EDIT-2DEC-O                 TO ANLY-VALUE.
065700     WRITE ANLY-RPT-REC FROM WS-ANLY-LINE AFTER ADVANCING 1.
065800*    MEAN PURCHASE COUNT, ACROSS ALL CUSTOMERS IN THE RUN.
065900     MOVE 'AVERAGE FREQUENCY'            TO ANLY-LABEL.
066000     MOVE WS-AVG-FREQUENCY TO WS-EDIT-2DEC-O.
066100     MOVE WS-EDIT-2DEC-O                 TO ANLY-VALUE.
066200     WRITE ANLY-RPT-REC FROM WS-ANLY-LINE AFTER ADVANCING 1.
066300*    MEAN LIFETIME SPEND, ACROSS ALL CUSTOMERS IN THE RUN.
066400     MOVE 'AVERAGE MONETARY'             TO ANLY-LABEL.
066500     MOVE WS-AVG-MONETARY TO WS-EDIT-MONEY-O.
066600     MOVE WS-EDIT-MONEY-O                TO ANLY-VALUE.
066700     WRITE ANLY-RPT-REC FROM WS-ANLY-LINE AFTER ADVANCING 1.
066800*    WS-MONETARY-TOTAL -- SUM OF EVERY CUSTOMER'S LIFETIME SPEND.
066900     MOVE 'TOTAL REVENUE'                TO ANLY-LABEL.
067000     MOVE WS-MONETARY-TOTAL TO WS-EDIT-MONEY-O.
067100     MOVE WS-EDIT-MONEY-O                TO ANLY-VALUE.
067200     WRITE ANLY-RPT-REC FROM WS-ANLY-LINE AFTER ADVANCING 1.
067300*    CT-MIN-DT- FIELDS -- OLDEST SURVIVING TRANSACTION IN THE RUN.
067400     MOVE 'EARLIEST INVOICE DATE'        TO ANLY-LABEL.
067500     MOVE CT-MIN-DT-CCYY TO WS-EDIT-DT-CCYY.
067600     MOVE CT-MIN-DT-MM   TO WS-EDIT-DT-MM.
067700     MOVE CT-MIN-DT-DD   TO WS-EDIT-DT-DD.
067800     MOVE WS-EDIT-DATE-O                 TO ANLY-VALUE.
067900     WRITE ANLY-RPT-REC FROM WS-ANLY-LINE AFTER ADVANCING 1.
068000*    CT-MAX-DT- FIELDS -- NEWEST SURVIVING TRANSACTION IN THE RUN.
068100     MOVE 'LATEST INVOICE DATE'          TO ANLY-LABEL.
068200     MOVE CT-MAX-DT-CCYY TO WS-EDIT-DT-CCYY.
068300     MOVE CT-MAX-DT-MM   TO WS-EDIT-DT-MM.
068400     MOVE CT-MAX-DT-DD   TO WS-EDIT-DT-DD.
068500     MOVE WS-EDIT-DATE-O                 TO ANLY-VALUE.
068600     WRITE ANLY-RPT-REC FROM WS-ANLY-LINE AFTER ADVANCING 1.
068700     WRITE ANLY-RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
068800
068900 620-EXIT.
069000     EXIT.
069100
069200 630-WRITE-TOP-3-BLOCK.
069300*
069400*    THE TOP THREE ROWS OF THE BUBBLE-SORTED SEGMENT TABLE ARE, BY
069500*    CONSTRUCTION, THE THREE WIDEST SEGMENTS -- NO SEPARATE RANKING
069600*    STEP IS NEEDED HERE, JUST WALK SUBSCRIPTS 1 THROUGH 3.
069700
069800*    RELIES ON THE BUBBLE SORT HAVING ALREADY WIDEST-SORTED THE TABLE.
069900     MOVE 'TOP 3 SEGMENTS BY CUSTOMER COUNT' TO ANLY-LABEL.
070000     MOVE SPACES                             TO ANLY-VALUE.
070100     WRITE ANLY-RPT-REC FROM WS-ANLY-LINE AFTER ADVANCING 1.
070200     MOVE 1 TO WS-TOP-N.
070300     PERFORM 635-WRITE-ONE-TOP-SEGMENT THRU 635-EXIT
070400         UNTIL WS-TOP-N > 3.
070500     WRITE ANLY-RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
070600
070700 630-EXIT.
070800     EXIT.
070900
071000 635-WRITE-ONE-TOP-SEGMENT.
071100*    ONE OF THE TOP THREE ROWS -- NAME, CUSTOMER COUNT, AND SHARE OF
071200*    THE TOTAL CUSTOMER BASE TO ONE DECIMAL PLACE (TICKET 41950).
071300
071400     MOVE SG-SEGMENT-NAME (WS-TOP-N) TO ANLY-LABEL.
071500     IF WS-TOTAL-CUSTOMERS-CTR > ZERO
071600        COMPUTE WS-TOP-PCT-1DEC ROUNDED =
071700           (SG-CUSTOMER-COUNT (WS-TOP-N) / WS-TOTAL-CUSTOMERS-CTR) * 100
071800     ELSE
071900        MOVE ZERO TO WS-TOP-PCT-1DEC.
072000     MOVE SG-CUSTOMER-COUNT (WS-TOP-N) TO WS-EDIT-COUNT-O.
072100     MOVE WS-EDIT-COUNT-O      TO ANLY-VALUE.
072200     WRITE ANLY-RPT-REC FROM WS-ANLY-LINE AFTER ADVANCING 1.
072300*    SHARE OF THE WHOLE CUSTOMER BASE IN THIS ONE SEGMENT.
072400     MOVE '  PERCENTAGE OF CUSTOMERS'       TO ANLY-LABEL.
072500     MOVE WS-TOP-PCT-1DEC      TO WS-EDIT-PCT-O.
072600     MOVE WS-EDIT-PCT-O        TO ANLY-VALUE.
072700     WRITE ANLY-RPT-REC FROM WS-ANLY-LINE AFTER ADVANCING 1.
072800     ADD 1 TO WS-TOP-N.
072900
073000 635-EXIT.
073100     EXIT.
073200
073300 640-WRITE-INSIGHTS-BLOCK.
073400*
073500*    CHAMPIONS GETS ITS OWN THREE LINES (FOUND BY NAME, NOT BY TABLE
073600*    POSITION, SINCE THE BUBBLE SORT MAY HAVE MOVED IT); THE AT-RISK
073700*    GROUP BELOW COMBINES TWO SEGMENTS INTO ONE INSIGHTS LINE.
073800
073900*    CHAMPIONS CALLOUT PLUS THE COMBINED AT-RISK GROUP BELOW.
074000     MOVE 'BUSINESS INSIGHTS'            TO ANLY-LABEL.
074100     MOVE SPACES                         TO ANLY-VALUE.
074200     WRITE ANLY-RPT-REC FROM WS-ANLY-LINE AFTER ADVANCING 1.
074300     SET SEG-IDX TO 1.
074400     SEARCH SEG-ENTRY
074500         AT END
074600             DISPLAY '** WARNING ** CHAMPIONS ROW NOT FOUND'
074700         WHEN SG-SEGMENT-NAME (SEG-IDX) = 'CHAMPIONS'
074800             MOVE 'CHAMPIONS - CUSTOMER COUNT'   TO ANLY-LABEL
074900             MOVE SG-CUSTOMER-COUNT (SEG-IDX) TO WS-EDIT-COUNT-O
075000             MOVE WS-EDIT-COUNT-O              TO ANLY-VALUE
075100             WRITE ANLY-RPT-REC FROM WS-ANLY-LINE AFTER ADVANCING 1
075200             MOVE 'CHAMPIONS - PERCENTAGE'       TO ANLY-LABEL
075300             MOVE SG-PERCENTAGE (SEG-IDX) TO WS-EDIT-2DEC-O
075400             MOVE WS-EDIT-2DEC-O                TO ANLY-VALUE
075500             WRITE ANLY-RPT-REC FROM WS-ANLY-LINE AFTER ADVANCING 1
075600             MOVE 'CHAMPIONS - REVENUE'          TO ANLY-LABEL
075700             MOVE SG-TOTAL-MONETARY (SEG-IDX) TO WS-EDIT-MONEY-O
075800             MOVE WS-EDIT-MONEY-O               TO ANLY-VALUE
075900             WRITE ANLY-RPT-REC FROM WS-ANLY-LINE AFTER ADVANCING 1.
076000     PERFORM 650-ACCUM-AT-RISK THRU 650-EXIT.
076100*    'AT RISK' PLUS 'CANNOT LOSE THEM' SEGMENTS, COMBINED BY 650.
076200     MOVE 'AT-RISK GROUP - CUSTOMER COUNT'  TO ANLY-LABEL.
076300     MOVE WS-ATRISK-COUNT TO WS-EDIT-COUNT-O.
076400     MOVE WS-EDIT-COUNT-O                 TO ANLY-VALUE.
076500     WRITE ANLY-RPT-REC FROM WS-ANLY-LINE AFTER ADVANCING 1.
076600*    COMBINED AT-RISK SHARE OF THE WHOLE CUSTOMER BASE.
076700     MOVE 'AT-RISK GROUP - PERCENTAGE'      TO ANLY-LABEL.
076800     MOVE WS-ATRISK-PCT TO WS-EDIT-2DEC-O.
076900     MOVE WS-EDIT-2DEC-O                  TO ANLY-VALUE.
077000     WRITE ANLY-RPT-REC FROM WS-ANLY-LINE AFTER ADVANCING 1.
077100*    COMBINED AT-RISK REVENUE -- WHAT CHURN HERE WOULD COST.
077200     MOVE 'AT-RISK GROUP - POTENTIAL LOSS' TO ANLY-LABEL.
077300     MOVE WS-ATRISK-REVENUE TO WS-EDIT-MONEY-O.
077400     MOVE WS-EDIT-MONEY-O                 TO ANLY-VALUE.
077500     WRITE ANLY-RPT-REC FROM WS-ANLY-LINE AFTER ADVANCING 1.
077600
077700 640-EXIT.
077800     EXIT.
077900
078000 650-ACCUM-AT-RISK.
078100
078200*    "AT RISK" GROUP FOR THE INSIGHTS BLOCK IS THE 'AT RISK' AND
078300*    'CANNOT LOSE THEM' SEGMENTS COMBINED -- BOTH ARE UNREACHABLE
078400*    ON THEIR OWN (RULE 7 CATCHES THEM FIRST) BUT THE ANALYSTS
078500*    STILL WANT THE COMBINED LABEL CARRIED IN THE REPORT.
078600     MOVE ZERO TO WS-ATRISK-COUNT WS-ATRISK-REVENUE WS-ATRISK-PCT.
078700     MOVE 1 TO WS-SEG-IDX2.
078800     PERFORM 655-CHECK-ONE-FOR-AT-RISK THRU 655-EXIT
078900         UNTIL WS-SEG-IDX2 > 11.
079000     IF WS-TOTAL-CUSTOMERS-CTR > ZERO
079100        COMPUTE WS-ATRISK-PCT ROUNDED =
079200           (WS-ATRISK-COUNT / WS-TOTAL-CUSTOMERS-CTR) * 100.
079300
079400 650-EXIT.
079500     EXIT.
079600
079700 655-CHECK-ONE-FOR-AT-RISK.
079800*    ONE TABLE ROW AT A TIME -- ADDS INTO THE AT-RISK ACCUMULATORS
079900*    ONLY WHEN THE ROW IS ONE OF THE TWO NAMED SEGMENTS.
080000
080100     IF SG-SEGMENT-NAME (WS-SEG-IDX2) = 'AT RISK'
080200           OR SG-SEGMENT-NAME (WS-SEG-IDX2) = 'CANNOT LOSE THEM'
080300        ADD SG-CUSTOMER-COUNT (WS-SEG-IDX2)    TO WS-ATRISK-COUNT
080400        ADD SG-TOTAL-MONETARY (WS-SEG-IDX2) TO WS-ATRISK-REVENUE.
080500     ADD 1 TO WS-SEG-IDX2.
080600
080700 655-EXIT.
080800     EXIT.
080900
081000 950-TERMINATE.
081100*
081200*    RUN-TOTAL DISPLAY FOR THE OPERATOR CONSOLE/JOB LOG, THEN CLOSES
081300*    ALL FOUR FILES.  NO RETURN-CODE SET HERE -- 000-MAINLINE SETS IT
081400*    TO ZERO AFTER THIS PARAGRAPH RETURNS, SINCE REACHING THIS POINT
081500*    MEANS THE RUN COMPLETED NORMALLY.
081600
081700     DISPLAY '****  RFMRPT RUN TOTALS  ****'.
081800     DISPLAY 'CUSTOMERS REPORTED. . . . . . ' WS-TOTAL-CUSTOMERS-CTR.
081900     CLOSE RFMOUT RUNCTL2 RFMSEGO RFMANLY.
082000
082100 950-EXIT.
082200     EXIT.
082300
082400 990-ABEND.
082500*
082600*    REACHED ONLY BY GO TO, NEVER BY PERFORM -- A FATAL CONDITION
082700*    ALREADY DISPLAYED ITS OWN MESSAGE BEFORE JUMPING HERE.  SETS A
082800*    NONZERO RETURN-CODE SO THE JOB STEP SHOWS FAILED AND GOBACKS
082900*    WITHOUT CLOSING ANY FILE -- THE JCL STEP ABENDING CLEANS THOSE UP.
083000
083100     MOVE 16 TO RETURN-CODE.
083200     GOBACK.
083300
083400 990-EXIT.
083500     EXIT.
