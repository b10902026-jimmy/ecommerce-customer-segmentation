000100******************************************************************
000200*                                                                *
000300*    COPYBOOK:   RFMCTL                                         *
000400*    TITLE   :   RUN-CONTROL / AUDIT RECORD                     *
000500*                                                                *
000600*    ONE RECORD, PASSED STEP TO STEP LIKE A CONTROL CARD.        *
000700*    RFMLOAD WRITES THE CLEANING-AUDIT PORTION; RFMCALC READS    *
000800*    IT, ADDS THE ANALYSIS-DATE/DATE-RANGE/CUSTOMER-COUNT        *
000900*    PORTION, AND REWRITES IT FOR RFMRPT TO PICK UP.             *
001000*                                                                *
001100*    MAINTENANCE                                                 *
001200*    03/26/87  RKH  ORIGINAL LAYOUT FOR CR-1987-114              *
001300*    08/02/88  DMP  ADDED ANALYSIS-DATE/DATE-RANGE/CUST-COUNT    *
001400*                    FIELDS FOR THE RFMCALC HAND-OFF             *
001500******************************************************************
001600 01  RFMCTL-REC.
001700     05  CT-ORIGINAL-COUNT         PIC 9(9).
001800     05  CT-CANCELLED-REMOVED      PIC 9(9).
001900     05  CT-INVALID-QTY-REMOVED    PIC 9(9).
002000     05  CT-INVALID-PRICE-REMOVED  PIC 9(9).
002100     05  CT-MISSING-CUST-REMOVED   PIC 9(9).
002200     05  CT-DUPLICATE-REMOVED      PIC 9(9).
002300     05  CT-FINAL-COUNT            PIC 9(9).
002400     05  CT-REMOVAL-RATE-PCT       PIC 9(3)V99.
002500     05  CT-RETENTION-RATE-PCT     PIC 9(3)V99.
002600     05  CT-ANALYSIS-DATE.
002700         10  CT-ANLY-CCYY          PIC 9(4).
002800         10  FILLER                PIC X VALUE '-'.
002900         10  CT-ANLY-MM            PIC 9(2).
003000         10  FILLER                PIC X VALUE '-'.
003100         10  CT-ANLY-DD            PIC 9(2).
003200     05  CT-MIN-INVOICE-DATE.
003300         10  CT-MIN-DT-CCYY        PIC 9(4).
003400         10  FILLER                PIC X VALUE '-'.
003500         10  CT-MIN-DT-MM          PIC 9(2).
003600         10  FILLER                PIC X VALUE '-'.
003700         10  CT-MIN-DT-DD          PIC 9(2).
003800     05  CT-MAX-INVOICE-DATE.
003900         10  CT-MAX-DT-CCYY        PIC 9(4).
004000         10  FILLER                PIC X VALUE '-'.
004100         10  CT-MAX-DT-MM          PIC 9(2).
004200         10  FILLER                PIC X VALUE '-'.
004300         10  CT-MAX-DT-DD          PIC 9(2).
004400     05  CT-TOTAL-CUSTOMERS        PIC 9(7).
004500     05  FILLER                    PIC X(10).
